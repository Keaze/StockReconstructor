000100*////////////////// (REGSTK) ////////////////////////////////////
000110****************************************************************
000120* DCLGEN-STYLE LAYOUT TABLE(EXISTENCIA)                         *
000130*        ORIGEN.........(PLSTORE_ES_BESTAND_EOD.csv)            *
000140*        ACCION.........(REPLACE)                               *
000150*        LENGUAJE.......(COBOL)                                 *
000160*        NOMBRES........(WS-STK-)                               *
000170*        LARGO REGISTRO. 76 CAMPOS CSV, VARIABLE                *
000180* ... ESTE LAYOUT REEMPLAZA AL ANTIGUO DCLGEN DE CUENTAS;       *
000190*     LA EXISTENCIA SE GUARDA EN TEXTO PLANO, NO EN DB2.        *
000200*                                                                *
000210*     92-03  RSE  ALTA INICIAL DEL LAYOUT (TABLA TBCURCTA)      *
000220*     97-08  RSE  REUTILIZADO PARA EL NUEVO LAYOUT DE STOCK     *
000230*     99-02  HGV  REVISION Y2K - FECHAS EN AAAA-MM-DD, SIN      *
000240*                 IMPACTO EN ESTE PROGRAMA                     *
000250*     01-06  LMB  SE AGREGA LA TABLA WS-TABLA-STOCK EN MEMORIA  *
000260*                 (ANTES SOLO SE USABA CUENTA x CUENTA)         *
000270****************************************************************
000280
000290*----------------------------------------------------------------
000300* REGISTRO DE TRABAJO (STAGING) - UNA EXISTENCIA LEIDA DEL
000310* ARCHIVO DE ENTRADA O RECIEN ARMADA A PARTIR DE UN MOVIMIENTO,
000320* ANTES DE SER INSERTADA EN WS-TABLA-STOCK.
000330*----------------------------------------------------------------
000340 01  WS-REG-STOCK.
000350*     CAMPO CSV  1  CLAVE DE LA EXISTENCIA (LFDNR)
000360     03  WS-STK-LFDNR            PIC S9(9)      COMP-3 VALUE ZEROS.
000370*     CAMPO CSV  2  NUMERO DE ARTICULO
000380     03  WS-STK-ARTICULO         PIC X(20)             VALUE SPACES.
000390*     CAMPO CSV  3  MANDANTE / CLIENTE
000400     03  WS-STK-CLIENTE          PIC X(5)              VALUE SPACES.
000410*     CAMPO CSV  4  LOTE 1
000420     03  WS-STK-LOTE1            PIC X(20)             VALUE SPACES.
000430*     CAMPO CSV  5  LOTE 2
000440     03  WS-STK-LOTE2            PIC X(20)             VALUE SPACES.
000450*     CAMPO CSV  6  NUMERO DE SERIE
000460     03  WS-STK-SERIE            PIC X(20)             VALUE SPACES.
000470*     CAMPO CSV  7  NUMERO DE PEDIDO DE CLIENTE
000480     03  WS-STK-PEDIDO           PIC X(20)             VALUE SPACES.
000490*     CAMPO CSV  8  POSICION DEL PEDIDO DE CLIENTE
000500     03  WS-STK-PEDIDO-POS       PIC X(6)              VALUE SPACES.
000510*     CAMPO CSV  9  NUMERO DE PALLET
000520     03  WS-STK-PALLET           PIC X(20)             VALUE SPACES.
000530*     CAMPO CSV 10  UNIDAD DE MANIPULEO
000540     03  WS-STK-UNI-MANIP        PIC X(20)             VALUE SPACES.
000550*     CAMPO CSV 11  UBICACION (BIN) DE DEPOSITO
000560     03  WS-STK-UBICACION        PIC X(20)             VALUE SPACES.
000570*     CAMPO CSV 12  CONDICION DE LA EXISTENCIA
000580     03  WS-STK-CONDICION        PIC X(5)              VALUE SPACES.
000590*     CAMPO CSV 13  INDICADOR DE BLOQUEO
000600     03  WS-STK-IND-BLOQUEO      PIC X(5)              VALUE SPACES.
000610*     CAMPO CSV 14  TIPO DE UNIDAD DE MANIPULEO
000620     03  WS-STK-TIPO-UNI         PIC X(5)              VALUE SPACES.
000630*     CAMPO CSV 15  PESO
000640     03  WS-STK-PESO             PIC X(14)             VALUE SPACES.
000650*     CAMPO CSV 16  CANTIDAD AGREGADA
000660     03  WS-STK-CANT-AGREGADA    PIC X(14)             VALUE SPACES.
000670*     CAMPO CSV 17  CANTIDAD EN EXISTENCIA (LA RECONSTRUIDA)
000680     03  WS-STK-CANT-MANO        PIC S9(9)V9(3) COMP-3 VALUE ZEROS.
000690     03  WS-STK-CANT-MANO-OK     PIC X                 VALUE 'N'.
000700         88  WS-STK-CANT-MANO-PRESENTE        VALUE 'S'.
000710*     CAMPO CSV 18  CANTIDAD RESERVADA
000720     03  WS-STK-CANT-RESERV      PIC X(14)             VALUE SPACES.
000730*     CAMPO CSV 19  NUMERO DE ORDEN
000740     03  WS-STK-ORDEN            PIC X(20)             VALUE SPACES.
000750*     CAMPO CSV 20  POSICION DE LA ORDEN
000760     03  WS-STK-ORDEN-POS        PIC X(6)              VALUE SPACES.
000770*     CAMPO CSV 21  FECHA DE ESTRATEGIA
000780     03  WS-STK-FEC-ESTRAT       PIC X(10)             VALUE SPACES.
000790*     CAMPO CSV 22  FECHA DE INVENTARIO (CONTEO)
000800     03  WS-STK-FEC-INVENT       PIC X(10)             VALUE SPACES.
000810*     CAMPO CSV 23  HORA DE INVENTARIO
000820     03  WS-STK-HORA-INVENT      PIC X(8)              VALUE SPACES.
000830*     CAMPO CSV 24  USUARIO QUE HIZO EL INVENTARIO
000840     03  WS-STK-USR-INVENT       PIC X(12)             VALUE SPACES.
000850*     CAMPO CSV 25  FECHA DEL ULTIMO MOVIMIENTO
000860     03  WS-STK-FEC-MOVTO        PIC X(10)             VALUE SPACES.
000870*     CAMPO CSV 26  HORA DEL ULTIMO MOVIMIENTO
000880     03  WS-STK-HORA-MOVTO       PIC X(8)              VALUE SPACES.
000890*     CAMPO CSV 27  INDICADOR DE INVENTARIO
000900     03  WS-STK-IND-INVENT       PIC X(2)              VALUE SPACES.
000910*     CAMPO CSV 28  POSICION EN EL PALLET
000920     03  WS-STK-POS-PALLET       PIC X(5)              VALUE SPACES.
000930*     CAMPO CSV 29  FECHA DE VENCIMIENTO (TEXTO LIBRE)
000940     03  WS-STK-FEC-VTO          PIC X(10)             VALUE SPACES.
000950*     CAMPO CSV 30  INDICADOR DE INESTABILIDAD
000960     03  WS-STK-IND-INESTAB      PIC X(2)              VALUE SPACES.
000970*     CAMPO CSV 31  ESTRATEGIA DE INGRESO
000980     03  WS-STK-ESTRAT-ING       PIC X(5)              VALUE SPACES.
000990*     CAMPO CSV 32  FECHA DE INGRESO
001000     03  WS-STK-FEC-ING          PIC X(10)             VALUE SPACES.
001010*     CAMPO CSV 33  NUMERO DE DOCUMENTO DE INGRESO
001020     03  WS-STK-NRO-ING          PIC X(20)             VALUE SPACES.
001030*     CAMPO CSV 34  POSICION DE INGRESO
001040     03  WS-STK-POS-ING          PIC X(5)              VALUE SPACES.
001050*     CAMPO CSV 35  INDICADOR DE ABIERTO
001060     03  WS-STK-IND-ABIERTO      PIC X(2)              VALUE SPACES.
001070*     CAMPO CSV 36  INDICADOR DE CAMBIO DE CALIDAD
001080     03  WS-STK-IND-CAMBIO-CAL   PIC X(2)              VALUE SPACES.
001090*     CAMPO CSV 37  DIFERENCIA POR CAMBIO DE CALIDAD
001100     03  WS-STK-DIF-CAMBIO-CAL   PIC X(14)             VALUE SPACES.
001110*     CAMPO CSV 38  CANTIDAD DECIMAL
001120     03  WS-STK-CANT-DECIMAL     PIC X(14)             VALUE SPACES.
001130*     CAMPO CSV 39  NUMERADOR DE CONVERSION DE UNIDAD
001140     03  WS-STK-CONV-NUM         PIC X(10)             VALUE SPACES.
001150*     CAMPO CSV 40  DENOMINADOR DE CONVERSION DE UNIDAD
001160     03  WS-STK-CONV-DEN         PIC X(10)             VALUE SPACES.
001170*     CAMPO CSV 41  PESO NETO
001180     03  WS-STK-PESO-NETO        PIC X(14)             VALUE SPACES.
001190*     CAMPO CSV 42  PESO BRUTO
001200     03  WS-STK-PESO-BRUTO       PIC X(14)             VALUE SPACES.
001210*     CAMPO CSV 43  REFERENCIA BME
001220     03  WS-STK-REF-BME          PIC X(10)             VALUE SPACES.
001230*     CAMPO CSV 44  REFERENCIA ZEH
001240     03  WS-STK-REF-ZEH          PIC X(10)             VALUE SPACES.
001250*     CAMPO CSV 45  REFERENCIA LFE
001260     03  WS-STK-REF-LFE          PIC X(10)             VALUE SPACES.
001270*     CAMPO CSV 46  REFERENCIA VKE
001280     03  WS-STK-REF-VKE          PIC X(10)             VALUE SPACES.
001290*     CAMPO CSV 47  REFERENCIA PALLET
001300     03  WS-STK-REF-PALLET       PIC X(10)             VALUE SPACES.
001310*     CAMPO CSV 48  FECHA DE ALTA
001320     03  WS-STK-FEC-ALTA         PIC X(10)             VALUE SPACES.
001330*     CAMPO CSV 49  HORA DE ALTA
001340     03  WS-STK-HORA-ALTA        PIC X(8)              VALUE SPACES.
001350*     CAMPO CSV 50  USUARIO DE ALTA
001360     03  WS-STK-USR-ALTA         PIC X(12)             VALUE SPACES.
001370*     CAMPO CSV 51  FECHA DE MODIFICACION
001380     03  WS-STK-FEC-MODIF        PIC X(10)             VALUE SPACES.
001390*     CAMPO CSV 52  HORA DE MODIFICACION
001400     03  WS-STK-HORA-MODIF       PIC X(8)              VALUE SPACES.
001410*     CAMPO CSV 53  USUARIO DE MODIFICACION
001420     03  WS-STK-USR-MODIF        PIC X(12)             VALUE SPACES.
001430*     CAMPO CSV 54  USUARIO DE ETIQUETADO
001440     03  WS-STK-USR-ETIQ         PIC X(12)             VALUE SPACES.
001450*     CAMPO CSV 55  HORA DE ETIQUETADO
001460     03  WS-STK-HORA-ETIQ        PIC X(8)              VALUE SPACES.
001470*     CAMPO CSV 56  FECHA DE ETIQUETADO
001480     03  WS-STK-FEC-ETIQ         PIC X(10)             VALUE SPACES.
001490*     CAMPO CSV 57  NUMERO DE SECUENCIA DE PICKING
001500     03  WS-STK-SEC-PICK         PIC X(10)             VALUE SPACES.
001510*     CAMPO CSV 58  NUMERO DE ORDEN DE COMPRA
001520     03  WS-STK-OC-NUMERO        PIC X(20)             VALUE SPACES.
001530*     CAMPO CSV 59  POSICION DE LA ORDEN DE COMPRA
001540     03  WS-STK-OC-POS           PIC X(6)              VALUE SPACES.
001550*     CAMPO CSV 60  FECHA DE CONFIRMACION
001560     03  WS-STK-FEC-CONFIRMA     PIC X(10)             VALUE SPACES.
001570*     CAMPO CSV 61  HORA DE CONFIRMACION
001580     03  WS-STK-HORA-CONFIRMA    PIC X(8)              VALUE SPACES.
001590*     CAMPO CSV 62  NUMERO DE SECUENCIA DE CONFIRMACION
001600     03  WS-STK-SEC-CONFIRMA     PIC X(10)             VALUE SPACES.
001610*     CAMPO CSV 63  INDICADOR DE CONFIRMACION
001620     03  WS-STK-IND-CONFIRMA     PIC X(2)              VALUE SPACES.
001630*     CAMPO CSV 64  NUMERO DE PLANTA
001640     03  WS-STK-PLANTA           PIC X(10)             VALUE SPACES.
001650*     CAMPO CSV 65  TEXTO VARIO 1
001660     03  WS-STK-TEXTO1           PIC X(20)             VALUE SPACES.
001670*     CAMPO CSV 66  TEXTO VARIO 2
001680     03  WS-STK-TEXTO2           PIC X(20)             VALUE SPACES.
001690*     CAMPO CSV 67  CAMBIO DE CALIDAD VERIFICADO
001700     03  WS-STK-CAMBIO-CAL-VER   PIC X(2)              VALUE SPACES.
001710*     CAMPO CSV 68  INDICADOR DE BYPASS
001720     03  WS-STK-IND-BYPASS       PIC X(2)              VALUE SPACES.
001730*     CAMPO CSV 69  INDICADOR DE INSPECCION
001740     03  WS-STK-IND-INSPEC       PIC X(2)              VALUE SPACES.
001750*     CAMPO CSV 70  INDICADOR DE PICKING AKL
001760     03  WS-STK-IND-AKL-PICK     PIC X(2)              VALUE SPACES.
001770*     CAMPO CSV 71  INDICADOR DE CAPACIDAD AKL
001780     03  WS-STK-IND-AKL-CAP      PIC X(2)              VALUE SPACES.
001790*     CAMPO CSV 72  TOLERANCIA DE PESO AKL POR LOTE
001800     03  WS-STK-TOL-PESO-AKL     PIC X(14)             VALUE SPACES.
001810*     CAMPO CSV 73  UBICACION DE ALMACEN
001820     03  WS-STK-UBIC-ALMACEN     PIC X(10)             VALUE SPACES.
001830*     CAMPO CSV 74  REFERENCIA IU
001840     03  WS-STK-REF-IU           PIC X(10)             VALUE SPACES.
001850*     CAMPO CSV 75  REFERENCIA MU
001860     03  WS-STK-REF-MU           PIC X(10)             VALUE SPACES.
001870*     CAMPO CSV 76  NUMERO DE SECUENCIA DE CONFIRMACION ORIGINAL
001880     03  WS-STK-SEC-CONF-ORIG    PIC X(10)             VALUE SPACES.
001890*     PARA USO FUTURO
001900     03  FILLER                  PIC X(8)              VALUE SPACES.
001910
001920*----------------------------------------------------------------
001930* TABLA DE EXISTENCIAS EN MEMORIA (WS-TABLA-STOCK)
001940* CLAVE: WS-TAB-LFDNR.  SOPORTA ALTA, BAJA, REEMPLAZO Y
001950* BUSQUEDA POR CLAVE DURANTE EL PROCESO DE MOVIMIENTOS, Y
001960* RECORRIDO ORDENADO ASCENDENTE AL GRABAR LA SALIDA (VER
001970* 4100-ORDENAR-STOCK EN PGMRCSTK, IDEA TOMADA DEL ORDENAMIENTO
001980* POR INSERCION DE LOS EJERCICIOS DE SORT DE SISTEMAS).
001990*----------------------------------------------------------------
002000 01  WS-TABLA-STOCK.
002010     05  WS-STK-CANT-OCUR        PIC S9(5)      COMP VALUE ZERO.
002020     05  WS-STK-ENTRY OCCURS 1 TO 20000 TIMES
002030                      DEPENDING ON WS-STK-CANT-OCUR
002040                      INDEXED BY STK-IDX.
002050         10  WS-TAB-ACTIVO           PIC X             VALUE 'S'.
002060             88  WS-TAB-ACTIVO-SI                VALUE 'S'.
002070             88  WS-TAB-ACTIVO-NO                VALUE 'N'.
002080         10  WS-TAB-DATOS.
002090             15  WS-TAB-LFDNR            PIC S9(9)      COMP-3.
002100             15  WS-TAB-ARTICULO         PIC X(20).
002110             15  WS-TAB-CLIENTE          PIC X(5).
002120             15  WS-TAB-LOTE1            PIC X(20).
002130             15  WS-TAB-LOTE2            PIC X(20).
002140             15  WS-TAB-SERIE            PIC X(20).
002150             15  WS-TAB-PEDIDO           PIC X(20).
002160             15  WS-TAB-PEDIDO-POS       PIC X(6).
002170             15  WS-TAB-PALLET           PIC X(20).
002180             15  WS-TAB-UNI-MANIP        PIC X(20).
002190             15  WS-TAB-UBICACION        PIC X(20).
002200             15  WS-TAB-CONDICION        PIC X(5).
002210             15  WS-TAB-IND-BLOQUEO      PIC X(5).
002220             15  WS-TAB-TIPO-UNI         PIC X(5).
002230             15  WS-TAB-PESO             PIC X(14).
002240             15  WS-TAB-CANT-AGREGADA    PIC X(14).
002250             15  WS-TAB-CANT-MANO        PIC S9(9)V9(3) COMP-3.
002260             15  WS-TAB-CANT-MANO-OK     PIC X.
002270                 88  WS-TAB-CANT-MANO-PRESENTE   VALUE 'S'.
002280             15  WS-TAB-CANT-RESERV      PIC X(14).
002290             15  WS-TAB-ORDEN            PIC X(20).
002300             15  WS-TAB-ORDEN-POS        PIC X(6).
002310             15  WS-TAB-FEC-ESTRAT       PIC X(10).
002320             15  WS-TAB-FEC-INVENT       PIC X(10).
002330             15  WS-TAB-HORA-INVENT      PIC X(8).
002340             15  WS-TAB-USR-INVENT       PIC X(12).
002350             15  WS-TAB-FEC-MOVTO        PIC X(10).
002360             15  WS-TAB-HORA-MOVTO       PIC X(8).
002370             15  WS-TAB-IND-INVENT       PIC X(2).
002380             15  WS-TAB-POS-PALLET       PIC X(5).
002390             15  WS-TAB-FEC-VTO          PIC X(10).
002400             15  WS-TAB-IND-INESTAB      PIC X(2).
002410             15  WS-TAB-ESTRAT-ING       PIC X(5).
002420             15  WS-TAB-FEC-ING          PIC X(10).
002430             15  WS-TAB-NRO-ING          PIC X(20).
002440             15  WS-TAB-POS-ING          PIC X(5).
002450             15  WS-TAB-IND-ABIERTO      PIC X(2).
002460             15  WS-TAB-IND-CAMBIO-CAL   PIC X(2).
002470             15  WS-TAB-DIF-CAMBIO-CAL   PIC X(14).
002480             15  WS-TAB-CANT-DECIMAL     PIC X(14).
002490             15  WS-TAB-CONV-NUM         PIC X(10).
002500             15  WS-TAB-CONV-DEN         PIC X(10).
002510             15  WS-TAB-PESO-NETO        PIC X(14).
002520             15  WS-TAB-PESO-BRUTO       PIC X(14).
002530             15  WS-TAB-REF-BME          PIC X(10).
002540             15  WS-TAB-REF-ZEH          PIC X(10).
002550             15  WS-TAB-REF-LFE          PIC X(10).
002560             15  WS-TAB-REF-VKE          PIC X(10).
002570             15  WS-TAB-REF-PALLET       PIC X(10).
002580             15  WS-TAB-FEC-ALTA         PIC X(10).
002590             15  WS-TAB-HORA-ALTA        PIC X(8).
002600             15  WS-TAB-USR-ALTA         PIC X(12).
002610             15  WS-TAB-FEC-MODIF        PIC X(10).
002620             15  WS-TAB-HORA-MODIF       PIC X(8).
002630             15  WS-TAB-USR-MODIF        PIC X(12).
002640             15  WS-TAB-USR-ETIQ         PIC X(12).
002650             15  WS-TAB-HORA-ETIQ        PIC X(8).
002660             15  WS-TAB-FEC-ETIQ         PIC X(10).
002670             15  WS-TAB-SEC-PICK         PIC X(10).
002680             15  WS-TAB-OC-NUMERO        PIC X(20).
002690             15  WS-TAB-OC-POS           PIC X(6).
002700             15  WS-TAB-FEC-CONFIRMA     PIC X(10).
002710             15  WS-TAB-HORA-CONFIRMA    PIC X(8).
002720             15  WS-TAB-SEC-CONFIRMA     PIC X(10).
002730             15  WS-TAB-IND-CONFIRMA     PIC X(2).
002740             15  WS-TAB-PLANTA           PIC X(10).
002750             15  WS-TAB-TEXTO1           PIC X(20).
002760             15  WS-TAB-TEXTO2           PIC X(20).
002770             15  WS-TAB-CAMBIO-CAL-VER   PIC X(2).
002780             15  WS-TAB-IND-BYPASS       PIC X(2).
002790             15  WS-TAB-IND-INSPEC       PIC X(2).
002800             15  WS-TAB-IND-AKL-PICK     PIC X(2).
002810             15  WS-TAB-IND-AKL-CAP      PIC X(2).
002820             15  WS-TAB-TOL-PESO-AKL     PIC X(14).
002830             15  WS-TAB-UBIC-ALMACEN     PIC X(10).
002840             15  WS-TAB-REF-IU           PIC X(10).
002850             15  WS-TAB-REF-MU           PIC X(10).
002860             15  WS-TAB-SEC-CONF-ORIG    PIC X(10).
002870             15  FILLER                  PIC X(8).
002880*////////////////////////////////////////////////////////////////
