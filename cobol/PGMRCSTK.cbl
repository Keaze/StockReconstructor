000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PGMRCSTK.
000120 AUTHOR.        R. SANTESTEBAN ESPINOZA.
000130 INSTALLATION.  DEPOSITO CENTRAL - SISTEMAS DE INVENTARIO.
000140 DATE-WRITTEN.  09/02/1992.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPOSITO.
000170******************************************************************
000180*          PGMRCSTK - RECONSTRUCCION DE STOCK DE DEPOSITO        *
000190*                                                                *
000200*     REARMA LA FOTO DE STOCK (PLSTORE_ES_BESTAND_EOD.csv)       *
000210*     DESHACIENDO, EN ORDEN INVERSO, LOS MOVIMIENTOS DEL         *
000220*     JOURNAL DE STOCK (PLSTORE_ES_BESTJOUR_EOD.csv, EL MAS      *
000230*     NUEVO PRIMERO).  A CADA EXISTENCIA SE LE RESTA LA          *
000240*     VARIACION DE CADA MOVIMIENTO QUE LA AFECTO; LAS            *
000250*     EXISTENCIAS DESCONOCIDAS SE CREAN A PARTIR DEL MOVIMIENTO  *
000260*     Y LAS EXISTENCIAS CUYO MOVIMIENTO ES UN INGRESO DE         *
000270*     MERCADERIA SE ELIMINAN (SE VUELVE MAS ALLA DE SU ALTA).    *
000280*     AL FINAL SE PURGAN LAS EXISTENCIAS EN CERO O NEGATIVAS Y   *
000290*     SE GRABAN LA FOTO RECONSTRUIDA Y EL LISTADO DE ERRORES.    *
000300*                                                                *
000310*     -------------------- HISTORIA DE CAMBIOS ------------------*
000320*     92-09  RSE  ALTA INICIAL (TOMANDO DE BASE LA ESTRUCTURA    *
000330*                 DE CORTE DE CONTROL DE PROGM06A)               *
000340*     93-01  RSE  SE AGREGA LA TABLA DE STOCK EN MEMORIA         *
000350*                 (WS-TABLA-STOCK, COPY CP-REGSTK)               *
000360*     93-06  CGG  SE AGREGA LA VALIDACION DE SECUENCIA DEL       *
000370*                 JOURNAL (TKT 93-0098 - JOURNAL LLEGABA         *
000380*                 DESORDENADO DE UNA CORRIDA DE RECUPERO)        *
000390*     94-02  CGG  REGLA DE CORTE POR FECHA DE RECONSTRUCCION     *
000400*                 (PARM POR SYSIN) PARA TKT 94-0012              *
000410*     95-07  RSE  CORRECCION: INGRESO DE MERCADERIA (WAREIN) NO  *
000420*                 BORRABA LA EXISTENCIA, SOLO LA DEJABA EN CERO  *
000430*     96-03  CGG  SE AGREGA LA VALIDACION DE DESCALCE DE         *
000440*                 CANTIDAD (TKT 96-0211), NO ES ERROR CRITICO    *
000450*     97-11  RSE  LIMPIEZA FINAL DE EXISTENCIAS EN CERO O        *
000460*                 NEGATIVAS ANTES DE GRABAR LA SALIDA            *
000470*     98-09  HGV  REVISION Y2K - LAS FECHAS YA VENIAN EN         *
000480*                 AAAA-MM-DD DE ORIGEN, SIN IMPACTO EN EL CORTE  *
000490*     99-05  HGV  SE AGREGA EL ARCHIVO DE ERRORES COMO SALIDA    *
000500*                 PROPIA (ANTES SOLO IBA AL LOG) TKT 99-0147     *
000510*     01-02  LMB  EL NOMBRE DE SALIDA LLEVA TIMESTAMP DE CORRIDA *
000520*                 PARA NO PISAR LA CORRIDA ANTERIOR (TKT 01-004) *
000530*     03-10  LMB  SE AGREGA EL ORDENAMIENTO ASCENDENTE POR       *
000540*                 LFDNR ANTES DE GRABAR (INSERTION SORT)         *
000550*     07-10  JFA  AJUSTE DE COMENTARIOS Y DE LA HISTORIA DE      *
000560*                 CAMBIOS, SIN CAMBIO DE LOGICA                  *
000570******************************************************************
000580*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT ENTSTK ASSIGN DDENTSTK
000670         FILE STATUS IS FS-ENTSTK.
000680     SELECT ENTMOV ASSIGN DDENTMOV
000690         FILE STATUS IS FS-ENTMOV.
000700     SELECT SALSTK ASSIGN DDSALSTK
000710         FILE STATUS IS FS-SALSTK.
000720     SELECT SALERR ASSIGN DDSALERR
000730         FILE STATUS IS FS-SALERR.
000740
000750*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000760 DATA DIVISION.
000770 FILE SECTION.
000780
000790 FD  ENTSTK
000800     BLOCK CONTAINS 0 RECORDS
000810     RECORDING MODE IS F.
000820 01  REG-ENTSTK              PIC X(2000).
000830
000840 FD  ENTMOV
000850     BLOCK CONTAINS 0 RECORDS
000860     RECORDING MODE IS F.
000870 01  REG-ENTMOV               PIC X(400).
000880
000890 FD  SALSTK
000900     BLOCK CONTAINS 0 RECORDS
000910     RECORDING MODE IS F.
000920 01  REG-SALSTK               PIC X(2000).
000930
000940 FD  SALERR
000950     BLOCK CONTAINS 0 RECORDS
000960     RECORDING MODE IS F.
000970 01  REG-SALERR               PIC X(400).
000980
000990
001000 WORKING-STORAGE SECTION.
001010*=======================*
001020
001030*----------- ARCHIVOS -------------------------------------------
001040 77  FILLER              PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001050
001060 77  FS-ENTSTK                PIC XX   VALUE SPACES.
001070 77  FS-ENTMOV                PIC XX   VALUE SPACES.
001080 77  FS-SALSTK                PIC XX   VALUE SPACES.
001090 77  FS-SALERR                PIC XX   VALUE SPACES.
001100
001110 77  WS-STATUS-FIN-STK        PIC X    VALUE 'N'.
001120     88  WS-FIN-LECTURA-STK           VALUE 'S'.
001130     88  WS-NO-FIN-LECTURA-STK        VALUE 'N'.
001140 77  WS-STATUS-FIN-MOV        PIC X    VALUE 'N'.
001150     88  WS-FIN-LECTURA-MOV           VALUE 'S'.
001160     88  WS-NO-FIN-LECTURA-MOV        VALUE 'N'.
001170
001180*----------- PARAMETRO DE CORRIDA (FECHA DE CORTE) --------------
001190 01  WS-PARM-CORRIDA.
001200     03  WS-PARM-FECHA-CORTE   PIC X(10)  VALUE SPACES.
001210     03  FILLER                PIC X(70)  VALUE SPACES.
001220 77  WS-SW-HAY-FECHA-CORTE     PIC X      VALUE 'N'.
001230     88  WS-HAY-FECHA-CORTE              VALUE 'S'.
001240
001250*----------- ENCABEZADO (PRIMERA LINEA) --------------------------
001260 77  WS-SW-ES-ENCABEZADO       PIC X      VALUE 'N'.
001270     88  WS-ES-ENCABEZADO                VALUE 'S'.
001280 77  WS-SW-PRIMERA-LINEA-STK   PIC X      VALUE 'S'.
001290     88  WS-ES-PRIMERA-LINEA-STK         VALUE 'S'.
001300 77  WS-SW-PRIMERA-LINEA-MOV   PIC X      VALUE 'S'.
001310     88  WS-ES-PRIMERA-LINEA-MOV         VALUE 'S'.
001320
001330*----------- CONTADORES (TODOS BINARIOS) -------------------------
001340 77  WS-CONT-STK-CARGADOS      PIC S9(7) COMP VALUE ZERO.
001350 77  WS-CONT-MOV-LEIDOS        PIC S9(7) COMP VALUE ZERO.
001360 77  WS-CONT-ERR-TOTAL         PIC S9(7) COMP VALUE ZERO.
001370 77  WS-CONT-STK-ANTES-LIMP    PIC S9(7) COMP VALUE ZERO.
001380 77  WS-CONT-STK-DESPUES-LIMP  PIC S9(7) COMP VALUE ZERO.
001390 77  WS-IX-CAMPO               PIC S9(3) COMP VALUE ZERO.
001400 77  WS-IX-TABLA               PIC S9(5) COMP VALUE ZERO.
001410 77  WS-IX-AUX                 PIC S9(5) COMP VALUE ZERO.
001420
001430*----------- SWITCH DE ERROR CRITICO ------------------------------
001440 77  WS-SW-CRITICO             PIC X      VALUE 'N'.
001450     88  WS-HAY-ERROR-CRITICO            VALUE 'S'.
001460
001470*----------- SECUENCIA DEL JOURNAL --------------------------------
001480 77  WS-MOV-LFDNR-ANTERIOR     PIC S9(9) COMP-3 VALUE ZERO.
001490 77  WS-SW-PRIMER-MOV          PIC X            VALUE 'S'.
001500     88  WS-ES-PRIMER-MOV                      VALUE 'S'.
001501
001502*----------- NORMALIZACION DE MAY/MINUSCULA (TKT 06-0114) --------
001503*     PARA EL MAPEO DE EVENTO (2211-) SIN FUNCION INTRINSECA.
001504 77  WS-ALFA-MINUSCULAS PIC X(26) VALUE
001505    -'abcdefghijklmnopqrstuvwxyz'.
001506 77  WS-ALFA-MAYUSCULAS PIC X(26) VALUE
001507    -'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001508
001509*     AREA DE TRABAJO PARA RECORTAR ESPACIOS A LA IZQUIERDA DEL
001510*     CAMPO EVENTO ANTES DE COMPARARLO CONTRA WS-TAB-EVT-TEXTO.
001511 77  WS-MOV-EVT-CRUDO     PIC X(40) VALUE SPACES.
001512 77  WS-MOV-EVT-POS       PIC S9(3) COMP VALUE ZERO.
001513
001520*----------- PARSEO Y ARMADO DEL REGISTRO DE STOCK EN PROCESO ----
001530 77  WS-SW-STOCK-OK            PIC X      VALUE 'N'.
001540     88  WS-STOCK-PARSEO-OK               VALUE 'S'.
001550 77  WS-SW-MOV-OK              PIC X      VALUE 'N'.
001560     88  WS-MOV-PARSEO-OK                 VALUE 'S'.
001570
001580*----------- AREA GENERICA DE VALIDACION DE FORMATO DE CAMPO -----
001590*     (USADA POR 1220-/2220- PARA VALIDAR CADA CAMPO CSV SEGUN
001600*      SU TIPO SIN RECURRIR A FUNCIONES INTRINSECAS)
001610 01  WS-AREA-VALIDA-CAMPO.
001620     03  WS-VC-TEXTO           PIC X(40)  VALUE SPACES.
001630     03  WS-VC-TIPO            PIC X      VALUE 'X'.
001640     03  WS-VC-VACIO           PIC X      VALUE 'S'.
001650     03  WS-VC-FORMATO-OK      PIC X      VALUE 'S'.
001660         88  WS-FORMATO-ES-OK             VALUE 'S'.
001670     03  WS-VC-LEN             PIC S9(3) COMP VALUE ZERO.
001680     03  WS-VC-NEG             PIC X      VALUE 'N'.
001690     03  WS-VC-INICIO          PIC S9(3) COMP VALUE 1.
001700     03  WS-VC-LARGO           PIC S9(3) COMP VALUE ZERO.
001710     03  WS-VC-ENTERA          PIC X(40)  VALUE SPACES.
001720     03  WS-VC-DECIMAL         PIC X(40)  VALUE SPACES.
001730     03  WS-VC-CANT-DELIM      PIC S9(3) COMP VALUE ZERO.
001740     03  WS-VC-DECIMALES-ESP   PIC S9(1) COMP VALUE ZERO.
001750     03  FILLER                PIC X(08)  VALUE SPACES.
001760
001770*     VISTA LETRA POR LETRA DE WS-VC-TEXTO, PARA LA MEDICION DE
001780*     LARGO Y LA VALIDACION CARACTER A CARACTER.
001790 01  WS-VC-TEXTO-REDEF REDEFINES WS-VC-TEXTO.
001800     03  WS-VC-LETRA           PIC X      OCCURS 40 TIMES.
001810
001820*     RESULTADO NUMERICO DE LA CONVERSION DE TEXTO A COMP-3,
001830*     COMPARTIDO POR TODOS LOS CAMPOS PROMOVIDOS A BINARIO
001840*     (LFDNR, STOCK-NUMBER, CANTIDADES).
001850 77  WS-VC-PARTE-ENTERA        PIC 9(9)       VALUE ZERO.
001860 77  WS-VC-PARTE-FRAC          PIC 9(3)       VALUE ZERO.
001870 77  WS-VC-RESULTADO           PIC S9(9)V9(3) COMP-3 VALUE ZERO.
001880
001890*----------- TABLAS DE TIPO DE CAMPO (N=ENTERO D=DECIMAL T=FECHA
001900*            X=TEXTO) EN EL MISMO ORDEN QUE EL LAYOUT CSV --------
001910 01  WS-TAB-TIPO-STOCK  PIC X(76) VALUE
001920     'NXNXXXXXXXXNNNDDDDXXTTXXTXXNXXNTXNXXDD'
001921    -'NNDDNNNNNTXXTXXXXTNXXTXNXXXXXXXXXDXNNN'.
001930 01  WS-TAB-TIPO-MOV    PIC X(22) VALUE
001940     'NNXXXXXXDDDNXNTXXXXXXX'.
001950
001960*     QUE LAYOUT SE ESTA VALIDANDO EN 1220-VALIDAR-FORMATO (LA
001970*     MISMA RUTINA SIRVE PARA LOS 76 CAMPOS DE STOCK Y LOS 22
001980*     DE MOVIMIENTO, SEGUN LO QUE DEJE EL LLAMADOR ACA).
001990 77  WS-VC-TIPO-ORIGEN         PIC X(3)   VALUE 'STK'.
002000
002010*     SWITCHES AUXILIARES DEL MOTOR DE RECONSTRUCCION.
002020 77  WS-SW-CORTE-APLICADO      PIC X      VALUE 'N'.
002030 77  WS-SW-YA-FINALIZADO       PIC X      VALUE 'N'.
002040
002050*     AREA DE TRABAJO PARA ARMAR WS-REG-ERROR ANTES DE
002060*     AGREGARLO A LA TABLA (VER 2290-/2360-/8000-).
002070 77  WS-ERR-TIPO-PEND          PIC X(28)  VALUE SPACES.
002080 77  WS-ERR-IND-CRIT-ACTUAL    PIC X      VALUE 'N'.
002090     88  WS-ERR-ACTUAL-ES-CRITICO        VALUE 'S'.
002100 77  WS-ERR-LINEA-EDIT         PIC Z(6)9.
002110 77  WS-ERR-NUM-EDIT           PIC Z(8)9.
002120 77  WS-ERR-NUM-EDIT2          PIC Z(8)9.
002130 77  WS-ERR-DEC-EDIT1          PIC -(6)9.999.
002140 77  WS-ERR-DEC-EDIT2          PIC -(6)9.999.
002150 77  WS-ERR-DEC-EDIT3          PIC -(6)9.999.
002160
002170*     AREA DE TRABAJO PARA PASAR UN CAMPO COMP-3 DEL LAYOUT DE
002180*     STOCK A TEXTO ANTES DE ESCRIBIRLO EN EL CSV DE SALIDA
002190*     (VER 4400-ESCRIBIR-CSV-I, CAMPOS 1 Y 17).
002200 77  WS-CSAL-NUM-EDIT9         PIC -(9)9.
002210 77  WS-CSAL-DEC-EDIT9         PIC -(9)9.999.
002220 77  WS-CSAL-EDIT-POS          PIC S9(3)   COMP VALUE ZERO.
002230 77  WS-CSAL-EDIT-LARGO        PIC S9(3)   COMP VALUE ZERO.
002240
002250*----------- TABLA DE STOCKS FINALIZADOS (REGLA DE CORTE) --------
002260*     TOMADO DEL IDIOMA DE OCCURS/SEARCH/INDEXED BY DE LOS
002270*     EJERCICIOS DE TABLAS (NO HAY PRECEDENTE PROPIO DEL AREA
002280*     PARA ESTO, EL DEPOSITO NUNCA HABIA TENIDO QUE RECORDAR UN
002290*     CONJUNTO DE CLAVES YA VISTAS EN MEMORIA).
002300 01  WS-TABLA-FINALIZADOS.
002310     05  WS-FIN-CANT-OCUR      PIC S9(5) COMP VALUE ZERO.
002320     05  WS-FIN-ENTRY OCCURS 1 TO 20000 TIMES
002330                      DEPENDING ON WS-FIN-CANT-OCUR
002340                      INDEXED BY FIN-IDX.
002350         10  WS-FIN-STK-NRO    PIC S9(9) COMP-3.
002360
002370*----------- COPYS DE LAYOUT DE REGISTRO Y TABLA DE STOCK --------
002380     COPY CP-REGSTK.
002390
002400*----------- COPYS DE LAYOUT DE MOVIMIENTO ------------------------
002410     COPY CP-REGMOV.
002420
002430*----------- COPYS DE LAYOUT DE ERROR -----------------------------
002440     COPY CP-REGERR.
002450
002460*----------- AREA DE COMUNICACION CON PGMCSVUT --------------------
002470     COPY CP-CSVARE.
002480
002490*----------- ARMADO DE LA LINEA DE SALIDA (STOCK O ERROR) ---------
002500 01  WS-LINEA-SALIDA.
002510     03  WS-LIN-SAL-TEXTO      PIC X(2000) VALUE SPACES.
002520     03  WS-LIN-SAL-LARGO      PIC S9(5) COMP VALUE ZERO.
002530     03  FILLER                PIC X(08)   VALUE SPACES.
002540
002550*     VISTA LETRA POR LETRA DE LA LINEA DE SALIDA, PARA PODER
002560*     IR CONCATENANDO CAMPO POR CAMPO (VER 4400-ESCRIBIR-CSV).
002570 01  WS-LINEA-SALIDA-REDEF REDEFINES WS-LINEA-SALIDA.
002580     03  WS-LIN-SAL-LETRA      PIC X       OCCURS 2008 TIMES.
002590
002600*     CAMPO DE SALIDA DE TRABAJO (UN VALOR A LA VEZ, ANTES DE
002610*     CONCATENARLO A WS-LINEA-SALIDA, YA CON LAS COMILLAS
002620*     DOBLADAS SI HACIA FALTA).
002630 01  WS-CAMPO-SALIDA.
002640     03  WS-CSAL-TEXTO         PIC X(80)   VALUE SPACES.
002650     03  FILLER                PIC X(04)   VALUE SPACES.
002660
002670*     VISTA LETRA POR LETRA DE WS-CAMPO-SALIDA, PARA QUE
002680*     4410-/4411- PUEDAN REVISAR CARACTER A CARACTER SI HACE
002690*     FALTA ENCOMILLAR EL CAMPO (COMA, COMILLA O SALTO DE LINEA
002700*     EMBEBIDO).
002710 01  WS-CAMPO-SALIDA-REDEF REDEFINES WS-CAMPO-SALIDA.
002720     03  WS-CSAL-LETRA         PIC X       OCCURS 84 TIMES.
002730
002740 77  WS-CSAL-NECESITA-COMILLA  PIC X       VALUE 'N'.
002750     88  WS-CSAL-VA-ENTRE-COMILLAS        VALUE 'S'.
002760 77  WS-IX-CSAL                PIC S9(3) COMP VALUE ZERO.
002770 77  WS-IX-CSAL-OUT            PIC S9(3) COMP VALUE ZERO.
002780
002790*----------- TIMESTAMP DE CORRIDA (PARA EL LOG, NO PARA EL DD) ---
002800 01  WS-FECHA-HORA-CORRIDA.
002810     03  WS-FHC-FECHA          PIC 9(8)    VALUE ZERO.
002820     03  WS-FHC-HORA           PIC 9(8)    VALUE ZERO.
002830
002840 77  FILLER              PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002850
002860*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002870 PROCEDURE DIVISION.
002880
002890 MAIN-PROGRAM-INICIO.
002900
002910     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
002920
002930     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F
002940         UNTIL WS-FIN-LECTURA-MOV
002950
002960     PERFORM 3000-LIMPIEZA-I   THRU 3000-LIMPIEZA-F
002970
002980     PERFORM 4000-GRABAR-I     THRU 4000-GRABAR-F
002990
003000     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
003010
003020 MAIN-PROGRAM-FINAL. GOBACK.
003030
003040
003050*---------------------------------------------------------------
003060*     ABRE LOS CUATRO ARCHIVOS, LEE EL PARAMETRO DE CORRIDA
003070*     (FECHA DE CORTE, OPCIONAL) Y CARGA EL STOCK INICIAL.
003080 1000-INICIO-I.
003090
003100     ACCEPT WS-FHC-FECHA FROM DATE
003110     ACCEPT WS-FHC-HORA  FROM TIME
003120
003130     ACCEPT WS-PARM-FECHA-CORTE FROM SYSIN
003140     IF WS-PARM-FECHA-CORTE NOT = SPACES
003150         SET WS-HAY-FECHA-CORTE TO TRUE
003160     END-IF
003170
003180     OPEN INPUT  ENTSTK
003190     IF FS-ENTSTK NOT = '00'
003200         DISPLAY '*ERROR EN OPEN ENTSTK = ' FS-ENTSTK
003210         SET WS-FIN-LECTURA-MOV TO TRUE
003220         GO TO 1000-INICIO-F
003230     END-IF
003240
003250     OPEN INPUT  ENTMOV
003260     IF FS-ENTMOV NOT = '00'
003270         DISPLAY '*ERROR EN OPEN ENTMOV = ' FS-ENTMOV
003280         SET WS-FIN-LECTURA-MOV TO TRUE
003290         GO TO 1000-INICIO-F
003300     END-IF
003310
003320     OPEN OUTPUT SALSTK
003330     OPEN OUTPUT SALERR
003340
003350     PERFORM 1100-CARGA-STOCK-I THRU 1100-CARGA-STOCK-F
003360         UNTIL WS-FIN-LECTURA-STK
003370
003380     PERFORM 2100-LEER-MOV-I    THRU 2100-LEER-MOV-F.
003390
003400 1000-INICIO-F. EXIT.
003410
003420
003430*---------------------------------------------------------------
003440*     LEE UNA LINEA DEL ARCHIVO DE STOCK, LA PARSEA Y, SI ES
003450*     VALIDA, LA INSERTA EN LA TABLA (SALTEANDO EL ENCABEZADO Y
003460*     DESCARTANDO EN SILENCIO LAS LINEAS QUE NO PARSEAN, SEGUN
003470*     LA REGLA DE LECTURA DEL ARCHIVO DE STOCK).
003480 1100-CARGA-STOCK-I.
003490
003500     READ ENTSTK INTO REG-ENTSTK
003510
003520     EVALUATE FS-ENTSTK
003530         WHEN '00'
003540             CONTINUE
003550         WHEN '10'
003560             SET WS-FIN-LECTURA-STK TO TRUE
003570             GO TO 1100-CARGA-STOCK-F
003580         WHEN OTHER
003590             DISPLAY '*ERROR EN LECTURA ENTSTK = ' FS-ENTSTK
003600             SET WS-FIN-LECTURA-STK TO TRUE
003610             GO TO 1100-CARGA-STOCK-F
003620     END-EVALUATE
003630
003640     MOVE REG-ENTSTK TO LK-CSV-LINEA
003650
003660     IF WS-ES-PRIMERA-LINEA-STK
003670         MOVE 'N' TO WS-SW-PRIMERA-LINEA-STK
003680         PERFORM 1110-ES-ENCABEZADO-I THRU 1110-ES-ENCABEZADO-F
003690         IF WS-ES-ENCABEZADO
003700             GO TO 1100-CARGA-STOCK-F
003710         END-IF
003720     END-IF
003730
003740     PERFORM 1200-PARSE-STOCK-I THRU 1200-PARSE-STOCK-F
003750
003760     IF WS-STOCK-PARSEO-OK
003770         ADD 1 TO WS-CONT-STK-CARGADOS
003780         PERFORM 1300-INSERTAR-STOCK-I THRU 1300-INSERTAR-STOCK-F
003790     END-IF.
003800
003810 1100-CARGA-STOCK-F. EXIT.
003820
003830
003840*-----------------------------------------------------------------
003850*     EL PRIMER CAMPO ES 'LFDNR' (SIN DISTINGUIR MAYUSCULAS) O
003860*     NO ES UN ENTERO: ES ENCABEZADO Y SE DESCARTA.
003870 1110-ES-ENCABEZADO-I.
003880
003890     MOVE 'N' TO WS-SW-ES-ENCABEZADO
003900     MOVE 76  TO LK-CSV-CANT-ESPERADA
003910
003920     CALL 'PGMCSVUT' USING LK-CSV-COMUNICACION
003930
003940     IF LK-CSV-CAMPO-VALOR (1) = 'LFDNR'
003950         MOVE 'S' TO WS-SW-ES-ENCABEZADO
003960         GO TO 1110-ES-ENCABEZADO-F
003970     END-IF
003980
003990     IF LK-CSV-CAMPO-VALOR (1) NOT = SPACES
004000         MOVE LK-CSV-CAMPO-VALOR (1) TO WS-VC-TEXTO
004010         PERFORM 1221-MEDIR-CAMPO-I THRU 1221-MEDIR-CAMPO-F
004020         MOVE 1   TO WS-VC-INICIO
004030         IF WS-VC-LEN > 0 AND WS-VC-LETRA (1) = '-'
004040             MOVE 2 TO WS-VC-INICIO
004050         END-IF
004060         IF WS-VC-INICIO > WS-VC-LEN
004070             MOVE 'S' TO WS-SW-ES-ENCABEZADO
004080         ELSE
004090             COMPUTE WS-VC-LARGO = WS-VC-LEN - WS-VC-INICIO + 1
004100             IF WS-VC-TEXTO (WS-VC-INICIO:WS-VC-LARGO) IS NOT NUMERIC
004110                 MOVE 'S' TO WS-SW-ES-ENCABEZADO
004120             END-IF
004130         END-IF
004140     END-IF.
004150
004160 1110-ES-ENCABEZADO-F. EXIT.
004170
004180
004190*-----------------------------------------------------------------
004200*     PARTE LA LINEA DE STOCK EN 76 CAMPOS Y VALIDA EL FORMATO
004210*     DE CADA UNO SEGUN WS-TAB-TIPO-STOCK.  SI TODO ESTA BIEN,
004220*     ARMA WS-REG-STOCK (1210-); SI NO, LA LINEA SE DESCARTA SIN
004230*     GENERAR ERROR (REGLA DE LECTURA DEL ARCHIVO DE STOCK).
004240 1200-PARSE-STOCK-I.
004250
004260     MOVE 'N' TO WS-SW-STOCK-OK
004270     MOVE 76  TO LK-CSV-CANT-ESPERADA
004280
004290     IF LK-CSV-LINEA = SPACES
004300         GO TO 1200-PARSE-STOCK-F
004310     END-IF
004320
004330     CALL 'PGMCSVUT' USING LK-CSV-COMUNICACION
004340
004350     IF LK-CSV-LINEA-MALFORMADA
004360         GO TO 1200-PARSE-STOCK-F
004370     END-IF
004380
004390     IF LK-CSV-CANT-ENCONTRADA NOT = 76
004400         GO TO 1200-PARSE-STOCK-F
004410     END-IF
004420
004430     PERFORM 1210-CONV-CAMPOS-STOCK-I
004440         THRU 1210-CONV-CAMPOS-STOCK-F.
004450
004460 1200-PARSE-STOCK-F. EXIT.
004470
004480
004490*-----------------------------------------------------------------
004500*     VALIDA LOS 76 CAMPOS CONTRA WS-TAB-TIPO-STOCK Y, SI TODOS
004510*     SON VALIDOS, COPIA CADA UNO A WS-REG-STOCK.  LOS DOS
004520*     CAMPOS QUE SE USAN EN ARITMETICA (LFDNR Y CANT-MANO) SE
004530*     CONVIERTEN ADEMAS A COMP-3 POR 1230-TEXTO-A-NUMERO.
004540 1210-CONV-CAMPOS-STOCK-I.
004550
004560     PERFORM 1220-VALIDAR-FORMATO-I THRU 1220-VALIDAR-FORMATO-F
004570         VARYING WS-IX-CAMPO FROM 1 BY 1
004580         UNTIL WS-IX-CAMPO > 76
004590            OR NOT WS-FORMATO-ES-OK
004600
004610     IF NOT WS-FORMATO-ES-OK
004620         GO TO 1210-CONV-CAMPOS-STOCK-F
004630     END-IF
004640
004650     MOVE LK-CSV-CAMPO-VALOR (1)  TO WS-VC-TEXTO
004660     MOVE LK-CSV-CAMPO-VACIO (1)  TO WS-VC-VACIO
004670     MOVE 0                       TO WS-VC-DECIMALES-ESP
004680     PERFORM 1230-TEXTO-A-NUMERO-I THRU 1230-TEXTO-A-NUMERO-F
004690     MOVE WS-VC-RESULTADO         TO WS-STK-LFDNR
004700
004710     MOVE LK-CSV-CAMPO-VALOR (2)  TO WS-STK-ARTICULO
004720     MOVE LK-CSV-CAMPO-VALOR (4)  TO WS-STK-LOTE1
004730     MOVE LK-CSV-CAMPO-VALOR (5)  TO WS-STK-LOTE2
004740     MOVE LK-CSV-CAMPO-VALOR (6)  TO WS-STK-SERIE
004750     MOVE LK-CSV-CAMPO-VALOR (7)  TO WS-STK-PEDIDO
004760     MOVE LK-CSV-CAMPO-VALOR (8)  TO WS-STK-PEDIDO-POS
004770     MOVE LK-CSV-CAMPO-VALOR (9)  TO WS-STK-PALLET
004780     MOVE LK-CSV-CAMPO-VALOR (10) TO WS-STK-UNI-MANIP
004790     MOVE LK-CSV-CAMPO-VALOR (11) TO WS-STK-UBICACION
004800     MOVE LK-CSV-CAMPO-VALOR (15) TO WS-STK-PESO
004810     MOVE LK-CSV-CAMPO-VALOR (16) TO WS-STK-CANT-AGREGADA
004820
004830     MOVE LK-CSV-CAMPO-VALOR (17) TO WS-VC-TEXTO
004840     MOVE LK-CSV-CAMPO-VACIO (17) TO WS-VC-VACIO
004850     MOVE 3                       TO WS-VC-DECIMALES-ESP
004860     PERFORM 1230-TEXTO-A-NUMERO-I THRU 1230-TEXTO-A-NUMERO-F
004870     MOVE WS-VC-RESULTADO         TO WS-STK-CANT-MANO
004880     MOVE 'N'                     TO WS-STK-CANT-MANO-OK
004890     IF LK-CSV-CAMPO-VACIO (17) = 'N'
004900         MOVE 'S' TO WS-STK-CANT-MANO-OK
004910     END-IF
004920
004930     MOVE LK-CSV-CAMPO-VALOR (18) TO WS-STK-CANT-RESERV
004940     MOVE LK-CSV-CAMPO-VALOR (19) TO WS-STK-ORDEN
004950     MOVE LK-CSV-CAMPO-VALOR (20) TO WS-STK-ORDEN-POS
004960     MOVE LK-CSV-CAMPO-VALOR (21) TO WS-STK-FEC-ESTRAT
004970     MOVE LK-CSV-CAMPO-VALOR (22) TO WS-STK-FEC-INVENT
004980     MOVE LK-CSV-CAMPO-VALOR (23) TO WS-STK-HORA-INVENT
004990     MOVE LK-CSV-CAMPO-VALOR (24) TO WS-STK-USR-INVENT
005000     MOVE LK-CSV-CAMPO-VALOR (25) TO WS-STK-FEC-MOVTO
005010     MOVE LK-CSV-CAMPO-VALOR (26) TO WS-STK-HORA-MOVTO
005020     MOVE LK-CSV-CAMPO-VALOR (27) TO WS-STK-IND-INVENT
005030     MOVE LK-CSV-CAMPO-VALOR (29) TO WS-STK-FEC-VTO
005040     MOVE LK-CSV-CAMPO-VALOR (30) TO WS-STK-IND-INESTAB
005050     MOVE LK-CSV-CAMPO-VALOR (32) TO WS-STK-FEC-ING
005060     MOVE LK-CSV-CAMPO-VALOR (33) TO WS-STK-NRO-ING
005070     MOVE LK-CSV-CAMPO-VALOR (35) TO WS-STK-IND-ABIERTO
005080     MOVE LK-CSV-CAMPO-VALOR (36) TO WS-STK-IND-CAMBIO-CAL
005090     MOVE LK-CSV-CAMPO-VALOR (37) TO WS-STK-DIF-CAMBIO-CAL
005100     MOVE LK-CSV-CAMPO-VALOR (38) TO WS-STK-CANT-DECIMAL
005110     MOVE LK-CSV-CAMPO-VALOR (41) TO WS-STK-PESO-NETO
005120     MOVE LK-CSV-CAMPO-VALOR (42) TO WS-STK-PESO-BRUTO
005130     MOVE LK-CSV-CAMPO-VALOR (48) TO WS-STK-FEC-ALTA
005140     MOVE LK-CSV-CAMPO-VALOR (49) TO WS-STK-HORA-ALTA
005150     MOVE LK-CSV-CAMPO-VALOR (50) TO WS-STK-USR-ALTA
005160     MOVE LK-CSV-CAMPO-VALOR (51) TO WS-STK-FEC-MODIF
005170     MOVE LK-CSV-CAMPO-VALOR (52) TO WS-STK-HORA-MODIF
005180     MOVE LK-CSV-CAMPO-VALOR (53) TO WS-STK-USR-MODIF
005190     MOVE LK-CSV-CAMPO-VALOR (54) TO WS-STK-USR-ETIQ
005200     MOVE LK-CSV-CAMPO-VALOR (55) TO WS-STK-HORA-ETIQ
005210     MOVE LK-CSV-CAMPO-VALOR (56) TO WS-STK-FEC-ETIQ
005220     MOVE LK-CSV-CAMPO-VALOR (58) TO WS-STK-OC-NUMERO
005230     MOVE LK-CSV-CAMPO-VALOR (59) TO WS-STK-OC-POS
005240     MOVE LK-CSV-CAMPO-VALOR (60) TO WS-STK-FEC-CONFIRMA
005250     MOVE LK-CSV-CAMPO-VALOR (61) TO WS-STK-HORA-CONFIRMA
005260     MOVE LK-CSV-CAMPO-VALOR (63) TO WS-STK-IND-CONFIRMA
005270     MOVE LK-CSV-CAMPO-VALOR (64) TO WS-STK-PLANTA
005280     MOVE LK-CSV-CAMPO-VALOR (65) TO WS-STK-TEXTO1
005290     MOVE LK-CSV-CAMPO-VALOR (66) TO WS-STK-TEXTO2
005300     MOVE LK-CSV-CAMPO-VALOR (67) TO WS-STK-CAMBIO-CAL-VER
005310     MOVE LK-CSV-CAMPO-VALOR (68) TO WS-STK-IND-BYPASS
005320     MOVE LK-CSV-CAMPO-VALOR (69) TO WS-STK-IND-INSPEC
005330     MOVE LK-CSV-CAMPO-VALOR (70) TO WS-STK-IND-AKL-PICK
005340     MOVE LK-CSV-CAMPO-VALOR (71) TO WS-STK-IND-AKL-CAP
005350     MOVE LK-CSV-CAMPO-VALOR (72) TO WS-STK-TOL-PESO-AKL
005360     MOVE LK-CSV-CAMPO-VALOR (73) TO WS-STK-UBIC-ALMACEN
005370     MOVE LK-CSV-CAMPO-VALOR (76) TO WS-STK-SEC-CONF-ORIG
005380
005390     MOVE 'S' TO WS-SW-STOCK-OK.
005400
005410 1210-CONV-CAMPOS-STOCK-F. EXIT.
005420
005430
005440*-----------------------------------------------------------------
005450*     VALIDA EL FORMATO DE UN SOLO CAMPO CSV SEGUN SU TIPO (N, D,
005460*     T O X), SIN FUNCIONES INTRINSECAS.  SE INVOCA UNA VEZ POR
005470*     CAMPO, VARIANDO WS-IX-CAMPO, DESDE 1210- Y 2220-.  TOMA EL
005480*     TEXTO Y EL TIPO DIRECTAMENTE DE LK-CSV-CAMPO Y DE LA TABLA
005490*     DE TIPOS QUE CORRESPONDA (SE DEJA EN WS-VC-TIPO-ORIGEN POR
005500*     EL LLAMADOR ANTES DE LA PRIMERA VUELTA - VER 1210-/2220-).
005510 1220-VALIDAR-FORMATO-I.
005520
005530     MOVE LK-CSV-CAMPO-VALOR (WS-IX-CAMPO) TO WS-VC-TEXTO
005540     MOVE LK-CSV-CAMPO-VACIO (WS-IX-CAMPO) TO WS-VC-VACIO
005550     IF WS-VC-TIPO-ORIGEN = 'MOV'
005560         MOVE WS-TAB-TIPO-MOV (WS-IX-CAMPO:1) TO WS-VC-TIPO
005570     ELSE
005580         MOVE WS-TAB-TIPO-STOCK (WS-IX-CAMPO:1) TO WS-VC-TIPO
005590     END-IF
005600
005610     MOVE 'S' TO WS-VC-FORMATO-OK
005620
005630     IF WS-VC-VACIO = 'S' OR WS-VC-TIPO = 'X'
005640         GO TO 1220-VALIDAR-FORMATO-F
005650     END-IF
005660
005670     PERFORM 1221-MEDIR-CAMPO-I THRU 1221-MEDIR-CAMPO-F
005680
005690     IF WS-VC-LEN = 0
005700         GO TO 1220-VALIDAR-FORMATO-F
005710     END-IF
005720
005730     MOVE 1   TO WS-VC-INICIO
005740     MOVE 'N' TO WS-VC-NEG
005750     IF WS-VC-LETRA (1) = '-'
005760         MOVE 'S' TO WS-VC-NEG
005770         MOVE 2   TO WS-VC-INICIO
005780     END-IF
005790
005800     IF WS-VC-INICIO > WS-VC-LEN
005810         MOVE 'N' TO WS-VC-FORMATO-OK
005820         GO TO 1220-VALIDAR-FORMATO-F
005830     END-IF
005840
005850     COMPUTE WS-VC-LARGO = WS-VC-LEN - WS-VC-INICIO + 1
005860
005870     EVALUATE WS-VC-TIPO
005880         WHEN 'T'
005890             PERFORM 1222-VALIDAR-FECHA-I THRU 1222-VALIDAR-FECHA-F
005900         WHEN 'N'
005910             PERFORM 1223-VALIDAR-ENTERO-I
005920                 THRU 1223-VALIDAR-ENTERO-F
005930         WHEN 'D'
005940             PERFORM 1224-VALIDAR-DECIMAL-I
005950                 THRU 1224-VALIDAR-DECIMAL-F
005960     END-EVALUATE.
005970
005980 1220-VALIDAR-FORMATO-F. EXIT.
005990
006000
006010*-----------------------------------------------------------------
006020*     MIDE EL LARGO REAL DEL TEXTO DEL CAMPO (RECORRIENDO DESDE
006030*     EL FINAL DE WS-VC-TEXTO HASTA LA PRIMERA LETRA NO BLANCO),
006040*     IGUAL TECNICA QUE 1100-MEDIR-LINEA DE PGMCSVUT.
006050 1221-MEDIR-CAMPO-I.
006060
006070     MOVE 40 TO WS-VC-LEN
006080
006090     PERFORM 1221-RETROCEDER-I THRU 1221-RETROCEDER-F
006100         VARYING WS-VC-LEN FROM 40 BY -1
006110         UNTIL WS-VC-LEN < 1
006120            OR WS-VC-LETRA (WS-VC-LEN) NOT = SPACE.
006130
006140 1221-MEDIR-CAMPO-F. EXIT.
006150
006160 1221-RETROCEDER-I.
006170     CONTINUE.
006180 1221-RETROCEDER-F. EXIT.
006190
006200
006210*-----------------------------------------------------------------
006220*     FECHA AAAA-MM-DD: 10 CARACTERES, GUIONES EN LAS POSICIONES
006230*     5 Y 8, DIGITOS EN EL RESTO.
006240 1222-VALIDAR-FECHA-I.
006250
006260     IF WS-VC-LEN NOT = 10
006270         MOVE 'N' TO WS-VC-FORMATO-OK
006280         GO TO 1222-VALIDAR-FECHA-F
006290     END-IF
006300
006310     IF WS-VC-TEXTO (5:1) NOT = '-'
006320         OR WS-VC-TEXTO (8:1) NOT = '-'
006330         MOVE 'N' TO WS-VC-FORMATO-OK
006340         GO TO 1222-VALIDAR-FECHA-F
006350     END-IF
006360
006370     IF WS-VC-TEXTO (1:4) IS NOT NUMERIC
006380         OR WS-VC-TEXTO (6:2) IS NOT NUMERIC
006390         OR WS-VC-TEXTO (9:2) IS NOT NUMERIC
006400         MOVE 'N' TO WS-VC-FORMATO-OK
006410     END-IF.
006420
006430 1222-VALIDAR-FECHA-F. EXIT.
006440
006450
006460*-----------------------------------------------------------------
006470*     ENTERO: (SIGNO OPCIONAL YA SACADO POR EL LLAMADOR), SOLO
006480*     DIGITOS EN WS-VC-TEXTO (WS-VC-INICIO : WS-VC-LARGO).
006490 1223-VALIDAR-ENTERO-I.
006500
006510     IF WS-VC-TEXTO (WS-VC-INICIO:WS-VC-LARGO) IS NOT NUMERIC
006520         MOVE 'N' TO WS-VC-FORMATO-OK
006530     END-IF.
006540
006550 1223-VALIDAR-ENTERO-F. EXIT.
006560
006570
006580*-----------------------------------------------------------------
006590*     DECIMAL: PARTE ENTERA Y PARTE DECIMAL (OPCIONAL) SEPARADAS
006600*     POR UN PUNTO, LA PARTE DECIMAL DE HASTA 3 DIGITOS.
006610 1224-VALIDAR-DECIMAL-I.
006620
006630     MOVE SPACES TO WS-VC-ENTERA
006640     MOVE SPACES TO WS-VC-DECIMAL
006650
006660     UNSTRING WS-VC-TEXTO (WS-VC-INICIO:WS-VC-LARGO)
006670         DELIMITED BY '.'
006680         INTO WS-VC-ENTERA WS-VC-DECIMAL
006690         TALLYING IN WS-VC-CANT-DELIM
006700
006710     IF WS-VC-ENTERA = SPACES
006720         OR WS-VC-ENTERA IS NOT NUMERIC
006730         MOVE 'N' TO WS-VC-FORMATO-OK
006740         GO TO 1224-VALIDAR-DECIMAL-F
006750     END-IF
006760
006770     IF WS-VC-CANT-DELIM > 1
006780         AND WS-VC-DECIMAL (4:37) NOT = SPACES
006790         MOVE 'N' TO WS-VC-FORMATO-OK
006800         GO TO 1224-VALIDAR-DECIMAL-F
006810     END-IF
006820
006830     IF WS-VC-CANT-DELIM > 1
006840         AND WS-VC-DECIMAL NOT = SPACES
006850         AND WS-VC-DECIMAL (1:3) IS NOT NUMERIC
006860         MOVE 'N' TO WS-VC-FORMATO-OK
006870     END-IF.
006880
006890 1224-VALIDAR-DECIMAL-F. EXIT.
006900
006910
006920*-----------------------------------------------------------------
006930*     CONVIERTE WS-VC-TEXTO (YA VALIDADO POR 1220-) A WS-VC-
006940*     RESULTADO (COMP-3), CON WS-VC-DECIMALES-ESP DECIMALES (0
006950*     PARA ENTEROS, 3 PARA CANTIDADES/PESOS).  SI WS-VC-VACIO
006960*     ES 'S' EL RESULTADO QUEDA EN CERO.
006970 1230-TEXTO-A-NUMERO-I.
006980
006990     MOVE ZERO TO WS-VC-RESULTADO
007000     MOVE ZERO TO WS-VC-PARTE-ENTERA
007010     MOVE ZERO TO WS-VC-PARTE-FRAC
007020
007030     IF WS-VC-VACIO = 'S'
007040         GO TO 1230-TEXTO-A-NUMERO-F
007050     END-IF
007060
007070     PERFORM 1221-MEDIR-CAMPO-I THRU 1221-MEDIR-CAMPO-F
007080
007090     MOVE 1   TO WS-VC-INICIO
007100     MOVE 'N' TO WS-VC-NEG
007110     IF WS-VC-LEN > 0 AND WS-VC-LETRA (1) = '-'
007120         MOVE 'S' TO WS-VC-NEG
007130         MOVE 2   TO WS-VC-INICIO
007140     END-IF
007150
007160     IF WS-VC-INICIO > WS-VC-LEN
007170         GO TO 1230-TEXTO-A-NUMERO-F
007180     END-IF
007190
007200     COMPUTE WS-VC-LARGO = WS-VC-LEN - WS-VC-INICIO + 1
007210
007220     IF WS-VC-DECIMALES-ESP = 0
007230         MOVE WS-VC-TEXTO (WS-VC-INICIO:WS-VC-LARGO)
007240             TO WS-VC-PARTE-ENTERA
007250     ELSE
007260         MOVE SPACES TO WS-VC-ENTERA
007270         MOVE SPACES TO WS-VC-DECIMAL
007280         MOVE ZERO   TO WS-VC-CANT-DELIM
007290         UNSTRING WS-VC-TEXTO (WS-VC-INICIO:WS-VC-LARGO)
007300             DELIMITED BY '.'
007310             INTO WS-VC-ENTERA WS-VC-DECIMAL
007320             TALLYING IN WS-VC-CANT-DELIM
007330         MOVE WS-VC-ENTERA TO WS-VC-PARTE-ENTERA
007340         MOVE '000' TO WS-VC-DECIMAL (1:3)
007350             (IF WS-VC-CANT-DELIM = 1)
007360         IF WS-VC-CANT-DELIM > 1
007370             MOVE WS-VC-DECIMAL (1:3) TO WS-VC-PARTE-FRAC
007380         END-IF
007390     END-IF
007400
007410     COMPUTE WS-VC-RESULTADO ROUNDED =
007420         WS-VC-PARTE-ENTERA + (WS-VC-PARTE-FRAC / 1000)
007430
007440     IF WS-VC-NEG = 'S'
007450         COMPUTE WS-VC-RESULTADO = WS-VC-RESULTADO * -1
007460     END-IF.
007470
007480 1230-TEXTO-A-NUMERO-F. EXIT.
007490
007500
007510*-----------------------------------------------------------------
007520*     INSERTA WS-REG-STOCK EN LA TABLA.  SI LA CLAVE YA EXISTE
007530*     ACTIVA, SE DESCARTA EL REGISTRO NUEVO (GANA EL PRIMERO
007540*     LEIDO, SEGUN LA REGLA DE LECTURA DEL ARCHIVO DE STOCK).
007550 1300-INSERTAR-STOCK-I.
007560
007570     PERFORM 1310-BUSCAR-STOCK-I THRU 1310-BUSCAR-STOCK-F
007580
007590     IF WS-IX-TABLA > 0
007600         GO TO 1300-INSERTAR-STOCK-F
007610     END-IF
007620
007630     ADD 1 TO WS-STK-CANT-OCUR
007640     MOVE 'S'           TO WS-TAB-ACTIVO (WS-STK-CANT-OCUR)
007650     MOVE WS-REG-STOCK  TO WS-TAB-DATOS   (WS-STK-CANT-OCUR).
007660
007670 1300-INSERTAR-STOCK-F. EXIT.
007680
007690
007700*-----------------------------------------------------------------
007710*     BUSCA WS-STK-LFDNR EN LA TABLA DE STOCK, ENTRE LOS
007720*     REGISTROS ACTIVOS.  DEJA WS-IX-TABLA EN 0 SI NO LO
007730*     ENCUENTRA, O EN EL SUBINDICE DE LA OCURRENCIA SI SI.
007740 1310-BUSCAR-STOCK-I.
007750
007760     MOVE ZERO TO WS-IX-TABLA
007770
007780     IF WS-STK-CANT-OCUR = 0
007790         GO TO 1310-BUSCAR-STOCK-F
007800     END-IF
007810
007820     SET STK-IDX TO 1
007830     SEARCH WS-STK-ENTRY
007840         AT END
007850             MOVE ZERO TO WS-IX-TABLA
007860         WHEN WS-TAB-ACTIVO-SI (STK-IDX)
007870             AND WS-TAB-LFDNR (STK-IDX) = WS-STK-LFDNR
007880             SET WS-IX-TABLA TO STK-IDX
007890     END-SEARCH.
007900
007910 1310-BUSCAR-STOCK-F. EXIT.
007920
007930
007940*=================================================================
007950*     BLOQUE PRINCIPAL - LEE Y PROCESA UN MOVIMIENTO POR VUELTA
007960*=================================================================
007970 2000-PROCESO-I.
007980
007990     IF WS-FIN-LECTURA-MOV
008000         GO TO 2000-PROCESO-F
008010     END-IF
008020
008030     ADD 1 TO WS-CONT-MOV-LEIDOS
008040
008050     PERFORM 2200-PARSE-MOV-I     THRU 2200-PARSE-MOV-F
008060
008070     PERFORM 2300-MOTOR-RECON-I   THRU 2300-MOTOR-RECON-F
008080
008090     PERFORM 2100-LEER-MOV-I      THRU 2100-LEER-MOV-F.
008100
008110 2000-PROCESO-F. EXIT.
008120
008130
008140*-----------------------------------------------------------------
008150 2100-LEER-MOV-I.
008160
008170     READ ENTMOV INTO REG-ENTMOV
008180
008190     EVALUATE FS-ENTMOV
008200         WHEN '00'
008210             CONTINUE
008220         WHEN '10'
008230             SET WS-FIN-LECTURA-MOV TO TRUE
008240             GO TO 2100-LEER-MOV-F
008250         WHEN OTHER
008260             DISPLAY '*ERROR EN LECTURA ENTMOV = ' FS-ENTMOV
008270             SET WS-FIN-LECTURA-MOV TO TRUE
008280             GO TO 2100-LEER-MOV-F
008290     END-EVALUATE
008300
008310     MOVE REG-ENTMOV TO LK-CSV-LINEA
008320     MOVE REG-ENTMOV TO WS-MOV-LINEA-CRUDA
008330
008340     IF WS-ES-PRIMERA-LINEA-MOV
008350         MOVE 'N' TO WS-SW-PRIMERA-LINEA-MOV
008360         PERFORM 2110-ES-ENCABEZADO-I THRU 2110-ES-ENCABEZADO-F
008370         IF WS-ES-ENCABEZADO
008380*             EL ENCABEZADO NO CUENTA COMO MOVIMIENTO - SE
008381*             DESCARTA Y SE VUELVE A ENTRAR A LEER EL PRIMER
008382*             MOVIMIENTO REAL (TKT 05-0092).
008390             GO TO 2100-LEER-MOV-I
008400         END-IF
008410     END-IF.
008420
008430 2100-LEER-MOV-F. EXIT.
008440
008450
008460*-----------------------------------------------------------------
008470 2110-ES-ENCABEZADO-I.
008480
008490     MOVE 'N' TO WS-SW-ES-ENCABEZADO
008500     MOVE 22  TO LK-CSV-CANT-ESPERADA
008510
008520     CALL 'PGMCSVUT' USING LK-CSV-COMUNICACION
008530
008540     IF LK-CSV-CAMPO-VALOR (1) = 'LFDNR'
008550         MOVE 'S' TO WS-SW-ES-ENCABEZADO
008560         GO TO 2110-ES-ENCABEZADO-F
008570     END-IF
008580
008590     IF LK-CSV-CAMPO-VALOR (1) NOT = SPACES
008600         MOVE LK-CSV-CAMPO-VALOR (1) TO WS-VC-TEXTO
008610         PERFORM 1221-MEDIR-CAMPO-I THRU 1221-MEDIR-CAMPO-F
008620         MOVE 1   TO WS-VC-INICIO
008630         IF WS-VC-LEN > 0 AND WS-VC-LETRA (1) = '-'
008640             MOVE 2 TO WS-VC-INICIO
008650         END-IF
008660         IF WS-VC-INICIO > WS-VC-LEN
008670             MOVE 'S' TO WS-SW-ES-ENCABEZADO
008680         ELSE
008690             COMPUTE WS-VC-LARGO = WS-VC-LEN - WS-VC-INICIO + 1
008700             IF WS-VC-TEXTO (WS-VC-INICIO:WS-VC-LARGO) IS NOT NUMERIC
008710                 MOVE 'S' TO WS-SW-ES-ENCABEZADO
008720             END-IF
008730         END-IF
008740     END-IF.
008750
008760 2110-ES-ENCABEZADO-F. EXIT.
008770
008780
008790*-----------------------------------------------------------------
008800*     PARTE LA LINEA DE MOVIMIENTO EN 22 CAMPOS, LA VALIDA Y,
008810*     SI TODO ESTA BIEN, ARMA WS-REG-MOVIMIENTO Y MAPEA EL
008820*     EVENTO.  CUALQUIER FALLA ES UN PARSE-ERROR DEL REGISTRO
008830*     (SE ACUMULA COMO ERROR, NO DETIENE LA CORRIDA).
008840 2200-PARSE-MOV-I.
008850
008860     MOVE 'N' TO WS-SW-MOV-OK
008870     MOVE 'MOV' TO WS-VC-TIPO-ORIGEN
008880     MOVE 22  TO LK-CSV-CANT-ESPERADA
008890     MOVE SPACES TO WS-ERR-TIPO-PEND
008900
008910     IF LK-CSV-LINEA = SPACES
008920         MOVE 'PARSE-ERROR' TO WS-ERR-TIPO-PEND
008930         PERFORM 2290-ERROR-PARSEO-I THRU 2290-ERROR-PARSEO-F
008940         GO TO 2200-PARSE-MOV-F
008950     END-IF
008960
008970     CALL 'PGMCSVUT' USING LK-CSV-COMUNICACION
008980
008990     IF LK-CSV-LINEA-MALFORMADA
009000         MOVE 'PARSE-ERROR' TO WS-ERR-TIPO-PEND
009010         PERFORM 2290-ERROR-PARSEO-I THRU 2290-ERROR-PARSEO-F
009020         GO TO 2200-PARSE-MOV-F
009030     END-IF
009040
009050     IF LK-CSV-CANT-ENCONTRADA NOT = 22
009060         MOVE 'INVALID-FIELD-COUNT' TO WS-ERR-TIPO-PEND
009070         PERFORM 2290-ERROR-PARSEO-I THRU 2290-ERROR-PARSEO-F
009080         GO TO 2200-PARSE-MOV-F
009090     END-IF
009100
009110     PERFORM 2220-CONV-CAMPOS-MOV-I THRU 2220-CONV-CAMPOS-MOV-F
009120
009130     IF NOT WS-FORMATO-ES-OK
009140         MOVE 'PARSE-ERROR' TO WS-ERR-TIPO-PEND
009150         PERFORM 2290-ERROR-PARSEO-I THRU 2290-ERROR-PARSEO-F
009160         GO TO 2200-PARSE-MOV-F
009170     END-IF
009180
009190     PERFORM 2210-VALIDAR-EVENTO-I THRU 2210-VALIDAR-EVENTO-F
009200
009210     IF WS-MOV-EVT-INVALIDO AND WS-MOV-EVENTO NOT = SPACES
009220         MOVE 'INVALID-EVENT' TO WS-ERR-TIPO-PEND
009230         PERFORM 2290-ERROR-PARSEO-I THRU 2290-ERROR-PARSEO-F
009240         GO TO 2200-PARSE-MOV-F
009250     END-IF
009260
009270     MOVE 'S' TO WS-SW-MOV-OK.
009280
009290 2200-PARSE-MOV-F. EXIT.
009300
009310
009320*-----------------------------------------------------------------
009330*     REGISTRA EL MOVIMIENTO ACTUAL COMO ERROR DE PARSEO (EL
009340*     TIPO YA LO DEJO EL LLAMADOR EN WS-ERR-TIPO-PEND), Y
009350*     ENCIENDE EL SWITCH DE ERROR CRITICO (TODO ERROR DE
009360*     PARSEO DE MOVIMIENTO ES CRITICO).
009370 2290-ERROR-PARSEO-I.
009380
009390     MOVE WS-CONT-MOV-LEIDOS TO WS-ERR-LINEA-EDIT
009400     MOVE WS-ERR-TIPO-PEND   TO ERR-TIPO
009410     IF ERR-TIPO = SPACES
009420         MOVE 'PARSE-ERROR' TO ERR-TIPO
009430     END-IF
009440     STRING 'Could not parse movement record at line '
009450                DELIMITED BY SIZE
009460            WS-ERR-LINEA-EDIT DELIMITED BY SIZE
009470            INTO ERR-MENSAJE
009480     MOVE WS-MOV-LINEA-CRUDA (1:200) TO ERR-CONTEXTO
009490     MOVE 'S' TO WS-ERR-IND-CRIT-ACTUAL
009500     SET WS-HAY-ERROR-CRITICO TO TRUE
009510     PERFORM 8000-AGREGAR-ERROR-I THRU 8000-AGREGAR-ERROR-F.
009520
009530 2290-ERROR-PARSEO-F. EXIT.
009540
009550
009560*-----------------------------------------------------------------
009570*     EVENTO (CAMPO 13): MAPEA EL TEXTO DEL JOURNAL AL CODIGO
009580*     88 DE WS-MOV-EVT-COD, RECORRIENDO WS-TAB-EVT-TEXTO (IDEA
009590*     DE SEARCH/OCCURS, PERO ACA LOS 8 CODIGOS ESTAN EN UN SOLO
009600*     LITERAL DE 48 BYTES, SE RECORRE DE 6 EN 6 CON WS-IX-AUX).
009601*     EL MAPEO ES INSENSIBLE A MAYUSCULA/MINUSCULA Y RECORTA
009602*     ESPACIOS A LA IZQUIERDA, TKT 06-0114.
009610 2210-VALIDAR-EVENTO-I.
009620
009630     MOVE SPACES      TO WS-MOV-EVENTO
009640     MOVE '9' TO WS-MOV-EVT-COD
009650
009660     IF LK-CSV-CAMPO-VACIO (13) = 'S'
009670         GO TO 2210-VALIDAR-EVENTO-F
009680     END-IF
009681
009682     MOVE LK-CSV-CAMPO-VALOR (13) TO WS-MOV-EVT-CRUDO
009683     MOVE ZERO TO WS-MOV-EVT-POS
009684     INSPECT WS-MOV-EVT-CRUDO
009685         TALLYING WS-MOV-EVT-POS FOR LEADING SPACE
009686     ADD 1 TO WS-MOV-EVT-POS
009687     IF WS-MOV-EVT-POS > 35
009688         MOVE 35 TO WS-MOV-EVT-POS
009689     END-IF
009690     MOVE WS-MOV-EVT-CRUDO (WS-MOV-EVT-POS:6) TO WS-MOV-EVENTO
009691     INSPECT WS-MOV-EVENTO
009692         CONVERTING WS-ALFA-MINUSCULAS TO WS-ALFA-MAYUSCULAS
009693
009700     MOVE 'X' TO WS-MOV-EVT-COD
009710
009720     PERFORM 2211-BUSCAR-EVENTO-I THRU 2211-BUSCAR-EVENTO-F
009730         VARYING WS-IX-AUX FROM 1 BY 1
009740         UNTIL WS-IX-AUX > 8
009750            OR WS-MOV-EVT-COD NOT = 'X'.
009760
009770 2210-VALIDAR-EVENTO-F. EXIT.
009780
009790
009800*-----------------------------------------------------------------
009810 2211-BUSCAR-EVENTO-I.
009820
009830     COMPUTE WS-IX-CAMPO = ((WS-IX-AUX - 1) * 6) + 1
009840
009850     IF WS-MOV-EVENTO = WS-TAB-EVT-TEXTO (WS-IX-CAMPO:6)
009860         MOVE WS-TAB-EVT-COD (WS-IX-AUX:1) TO WS-MOV-EVT-COD
009870     END-IF.
009880
009890 2211-BUSCAR-EVENTO-F. EXIT.
009900
009910
009920*-----------------------------------------------------------------
009930*     VALIDA Y COPIA LOS 22 CAMPOS DE MOVIMIENTO, IGUAL TECNICA
009940*     QUE 1210- PARA STOCK.  LAS 5 CANTIDADES SE PROMUEVEN A
009950*     COMP-3 VIA 1230-TEXTO-A-NUMERO.
009960 2220-CONV-CAMPOS-MOV-I.
009970
009980     PERFORM 1220-VALIDAR-FORMATO-I THRU 1220-VALIDAR-FORMATO-F
009990         VARYING WS-IX-CAMPO FROM 1 BY 1
010000         UNTIL WS-IX-CAMPO > 22
010010            OR NOT WS-FORMATO-ES-OK
010020
010030     IF NOT WS-FORMATO-ES-OK
010040         GO TO 2220-CONV-CAMPOS-MOV-F
010050     END-IF
010060
010070     MOVE LK-CSV-CAMPO-VALOR (1)  TO WS-VC-TEXTO
010080     MOVE LK-CSV-CAMPO-VACIO (1)  TO WS-VC-VACIO
010090     MOVE 0                       TO WS-VC-DECIMALES-ESP
010100     PERFORM 1230-TEXTO-A-NUMERO-I THRU 1230-TEXTO-A-NUMERO-F
010110     MOVE WS-VC-RESULTADO         TO WS-MOV-LFDNR
010120
010130     MOVE LK-CSV-CAMPO-VALOR (2)  TO WS-VC-TEXTO
010140     MOVE LK-CSV-CAMPO-VACIO (2)  TO WS-VC-VACIO
010150     MOVE 0                       TO WS-VC-DECIMALES-ESP
010160     PERFORM 1230-TEXTO-A-NUMERO-I THRU 1230-TEXTO-A-NUMERO-F
010170     MOVE WS-VC-RESULTADO         TO WS-MOV-STK-NRO
010180
010190     MOVE LK-CSV-CAMPO-VALOR (3)  TO WS-MOV-UNI-MANIP
010200     MOVE LK-CSV-CAMPO-VALOR (4)  TO WS-MOV-UBICACION
010210     MOVE LK-CSV-CAMPO-VALOR (5)  TO WS-MOV-ARTICULO
010220     MOVE LK-CSV-CAMPO-VALOR (6)  TO WS-MOV-SERIE
010230     MOVE LK-CSV-CAMPO-VALOR (7)  TO WS-MOV-LOTE1
010240     MOVE LK-CSV-CAMPO-VALOR (8)  TO WS-MOV-LOTE2
010250
010260     MOVE LK-CSV-CAMPO-VALOR (9)  TO WS-VC-TEXTO
010270     MOVE LK-CSV-CAMPO-VACIO (9)  TO WS-VC-VACIO
010280     MOVE 3                       TO WS-VC-DECIMALES-ESP
010290     PERFORM 1230-TEXTO-A-NUMERO-I THRU 1230-TEXTO-A-NUMERO-F
010300     MOVE WS-VC-RESULTADO         TO WS-MOV-CANT-CAMBIO
010310     MOVE 'N'                     TO WS-MOV-CANT-PRESENTE
010320     IF LK-CSV-CAMPO-VACIO (9) = 'N'
010330         MOVE 'S' TO WS-MOV-CANT-PRESENTE
010340     END-IF
010350
010360     MOVE LK-CSV-CAMPO-VALOR (10) TO WS-VC-TEXTO
010370     MOVE LK-CSV-CAMPO-VACIO (10) TO WS-VC-VACIO
010380     MOVE 3                       TO WS-VC-DECIMALES-ESP
010390     PERFORM 1230-TEXTO-A-NUMERO-I THRU 1230-TEXTO-A-NUMERO-F
010400     MOVE WS-VC-RESULTADO         TO WS-MOV-CANT-TOTAL
010410     MOVE 'N'                     TO WS-MOV-TOTAL-PRESENTE
010420     IF LK-CSV-CAMPO-VACIO (10) = 'N'
010430         MOVE 'S' TO WS-MOV-TOTAL-PRESENTE
010440     END-IF
010450
010460     MOVE LK-CSV-CAMPO-VALOR (11) TO WS-VC-TEXTO
010470     MOVE LK-CSV-CAMPO-VACIO (11) TO WS-VC-VACIO
010480     MOVE 3                       TO WS-VC-DECIMALES-ESP
010490     PERFORM 1230-TEXTO-A-NUMERO-I THRU 1230-TEXTO-A-NUMERO-F
010500     MOVE WS-VC-RESULTADO         TO WS-MOV-PESO-CAMBIO
010510
010520     MOVE LK-CSV-CAMPO-VALOR (12) TO WS-MOV-CLIENTE
010530     MOVE LK-CSV-CAMPO-VALOR (14) TO WS-MOV-ESTADO
010540     MOVE LK-CSV-CAMPO-VALOR (15) TO WS-MOV-FECHA
010550     MOVE LK-CSV-CAMPO-VALOR (16) TO WS-MOV-HORA
010560     MOVE LK-CSV-CAMPO-VALOR (17) TO WS-MOV-USUARIO
010570     MOVE LK-CSV-CAMPO-VALOR (18) TO WS-MOV-IND-IMPR
010580     MOVE LK-CSV-CAMPO-VALOR (19) TO WS-MOV-DOCUM1
010590     MOVE LK-CSV-CAMPO-VALOR (20) TO WS-MOV-DOCUM2
010600     MOVE LK-CSV-CAMPO-VALOR (21) TO WS-MOV-PEDIDO
010610     MOVE LK-CSV-CAMPO-VALOR (22) TO WS-MOV-PEDIDO-POS.
010620
010630 2220-CONV-CAMPOS-MOV-F. EXIT.
010640
010650
010660*=================================================================
010670*     MOTOR DE RECONSTRUCCION - UN MOVIMIENTO POR VUELTA
010680*=================================================================
010690 2300-MOTOR-RECON-I.
010700
010710     IF NOT WS-MOV-PARSEO-OK
010720         GO TO 2300-MOTOR-RECON-F
010730     END-IF
010740
010750     PERFORM 2310-CORTE-FECHA-I THRU 2310-CORTE-FECHA-F
010760
010770     IF WS-SW-CORTE-APLICADO = 'S'
010780         GO TO 2300-MOTOR-RECON-F
010790     END-IF
010800
010810     PERFORM 2320-VALIDAR-SECUENCIA-I THRU 2320-VALIDAR-SECUENCIA-F
010820
010830     PERFORM 2330-RAMA-EVENTO-I THRU 2330-RAMA-EVENTO-F.
010840
010850 2300-MOTOR-RECON-F. EXIT.
010860
010870
010880*-----------------------------------------------------------------
010890*     REGLA DE CORTE/FINALIZACION: SI HAY FECHA DE CORTE
010900*     CONFIGURADA Y LA FECHA DEL MOVIMIENTO ES ANTERIOR, Y ES LA
010910*     PRIMERA VEZ QUE SE VE ESA EXISTENCIA, SE FINALIZA: SOLO SE
010920*     ACTUALIZA LA UBICACION (SI EXISTE LA EXISTENCIA) Y NO SE
010930*     HACE NADA MAS CON ESTE MOVIMIENTO.
010940 2310-CORTE-FECHA-I.
010950
010960     MOVE 'N' TO WS-SW-CORTE-APLICADO
010970
010980     IF NOT WS-HAY-FECHA-CORTE
010990         GO TO 2310-CORTE-FECHA-F
011000     END-IF
011010
011020     IF WS-MOV-FECHA = SPACES
011030         GO TO 2310-CORTE-FECHA-F
011040     END-IF
011050
011060     IF WS-MOV-FECHA NOT < WS-PARM-FECHA-CORTE
011070         GO TO 2310-CORTE-FECHA-F
011080     END-IF
011090
011100     PERFORM 2311-YA-FINALIZADO-I THRU 2311-YA-FINALIZADO-F
011110
011120     IF WS-SW-YA-FINALIZADO = 'S'
011130         GO TO 2310-CORTE-FECHA-F
011140     END-IF
011150
011160     ADD 1 TO WS-FIN-CANT-OCUR
011170     MOVE WS-MOV-STK-NRO TO WS-FIN-STK-NRO (WS-FIN-CANT-OCUR)
011180
011190     MOVE WS-MOV-STK-NRO TO WS-STK-LFDNR
011200     PERFORM 1310-BUSCAR-STOCK-I THRU 1310-BUSCAR-STOCK-F
011210     IF WS-IX-TABLA > 0
011220         MOVE WS-MOV-UBICACION TO WS-TAB-UBICACION (WS-IX-TABLA)
011230     END-IF
011240
011250     MOVE 'S' TO WS-SW-CORTE-APLICADO.
011260
011270 2310-CORTE-FECHA-F. EXIT.
011280
011290
011300*-----------------------------------------------------------------
011310 2311-YA-FINALIZADO-I.
011320
011330     MOVE 'N' TO WS-SW-YA-FINALIZADO
011340
011350     IF WS-FIN-CANT-OCUR = 0
011360         GO TO 2311-YA-FINALIZADO-F
011370     END-IF
011380
011390     SET FIN-IDX TO 1
011400     SEARCH WS-FIN-ENTRY
011410         AT END
011420             CONTINUE
011430         WHEN WS-FIN-STK-NRO (FIN-IDX) = WS-MOV-STK-NRO
011440             MOVE 'S' TO WS-SW-YA-FINALIZADO
011450     END-SEARCH.
011460
011470 2311-YA-FINALIZADO-F. EXIT.
011480
011490
011500*-----------------------------------------------------------------
011510*     REGLA DE SECUENCIA: EL JOURNAL DEBE VENIR EN ORDEN
011520*     ESTRICTAMENTE DESCENDENTE (EL MAS NUEVO PRIMERO).  EL
011530*     PRIMER MOVIMIENTO SIEMPRE ESTA EN ORDEN.
011540 2320-VALIDAR-SECUENCIA-I.
011550
011560     IF WS-ES-PRIMER-MOV
011570         MOVE 'N' TO WS-SW-PRIMER-MOV
011580         MOVE WS-MOV-LFDNR TO WS-MOV-LFDNR-ANTERIOR
011590         GO TO 2320-VALIDAR-SECUENCIA-F
011600     END-IF
011610
011620     IF WS-MOV-LFDNR NOT < WS-MOV-LFDNR-ANTERIOR
011630         MOVE 'MOVEMENT-ID-OUT-OF-ORDER'    TO ERR-TIPO
011640         MOVE 'Movement ID out of order'    TO ERR-MENSAJE
011650         MOVE WS-MOV-LINEA-CRUDA (1:200)    TO ERR-CONTEXTO
011660         MOVE 'S' TO WS-ERR-IND-CRIT-ACTUAL
011670         SET WS-HAY-ERROR-CRITICO TO TRUE
011680         PERFORM 8000-AGREGAR-ERROR-I THRU 8000-AGREGAR-ERROR-F
011690     END-IF
011700
011710     MOVE WS-MOV-LFDNR TO WS-MOV-LFDNR-ANTERIOR.
011720
011730 2320-VALIDAR-SECUENCIA-F. EXIT.
011740
011750
011760*-----------------------------------------------------------------
011770*     RAMA POR EVENTO, SEGUN LA TABLA DE EVENTOS DEL JOURNAL.
011780 2330-RAMA-EVENTO-I.
011790
011800     EVALUATE TRUE
011810         WHEN WS-MOV-EVT-BORRA
011820             PERFORM 2340-CREAR-STOCK-I THRU 2340-CREAR-STOCK-F
011830
011840         WHEN WS-MOV-EVT-SALIDA
011850             OR WS-MOV-EVT-ALTA
011860             OR WS-MOV-EVT-NEUTRO
011870             OR WS-MOV-EVT-CORR-LOTE-ALTA
011880             OR WS-MOV-EVT-CORR-LOTE-BAJA
011890             OR WS-MOV-EVT-INVENTARIO
011900             MOVE WS-MOV-STK-NRO TO WS-STK-LFDNR
011910             PERFORM 1310-BUSCAR-STOCK-I THRU 1310-BUSCAR-STOCK-F
011920             IF WS-IX-TABLA = 0
011930                 PERFORM 2340-CREAR-STOCK-I THRU 2340-CREAR-STOCK-F
011940             ELSE
011950                 PERFORM 2350-CAMBIAR-STOCK-I THRU 2350-CAMBIAR-STOCK-F
011960             END-IF
011970
011980         WHEN WS-MOV-EVT-INGRESO-MCIA
011990             PERFORM 2370-BORRAR-STOCK-I THRU 2370-BORRAR-STOCK-F
012000
012010         WHEN OTHER
012020             CONTINUE
012030     END-EVALUATE.
012040
012050 2330-RAMA-EVENTO-F. EXIT.
012060
012070
012080*-----------------------------------------------------------------
012090*     CREA (O REEMPLAZA) LA EXISTENCIA A PARTIR DEL MOVIMIENTO.
012100*     USADA POR BORRA (DELETE) Y POR CUALQUIER EVENTO DE
012110*     CANTIDAD CUANDO LA EXISTENCIA ES DESCONOCIDA.
012120 2340-CREAR-STOCK-I.
012130
012140     MOVE SPACES        TO WS-REG-STOCK
012150     MOVE WS-MOV-STK-NRO TO WS-STK-LFDNR
012160     MOVE WS-MOV-ARTICULO TO WS-STK-ARTICULO
012170     MOVE WS-MOV-CLIENTE  TO WS-STK-CLIENTE
012180     MOVE WS-MOV-LOTE1    TO WS-STK-LOTE1
012190     MOVE WS-MOV-LOTE2    TO WS-STK-LOTE2
012200     MOVE WS-MOV-SERIE    TO WS-STK-SERIE
012210     MOVE WS-MOV-PEDIDO   TO WS-STK-PEDIDO
012220     MOVE WS-MOV-PEDIDO-POS TO WS-STK-PEDIDO-POS
012230     MOVE WS-MOV-UBICACION  TO WS-STK-UBICACION
012240     MOVE WS-MOV-UNI-MANIP  TO WS-STK-PALLET
012250     MOVE WS-MOV-UNI-MANIP  TO WS-STK-UNI-MANIP
012260
012270     COMPUTE WS-STK-CANT-MANO =
012280         WS-MOV-CANT-TOTAL - WS-MOV-CANT-CAMBIO
012290     MOVE 'S' TO WS-STK-CANT-MANO-OK
012300
012310     PERFORM 1310-BUSCAR-STOCK-I THRU 1310-BUSCAR-STOCK-F
012320     IF WS-IX-TABLA > 0
012330         MOVE 'S'          TO WS-TAB-ACTIVO (WS-IX-TABLA)
012340         MOVE WS-REG-STOCK TO WS-TAB-DATOS   (WS-IX-TABLA)
012350     ELSE
012360         ADD 1 TO WS-STK-CANT-OCUR
012370         MOVE 'S'           TO WS-TAB-ACTIVO (WS-STK-CANT-OCUR)
012380         MOVE WS-REG-STOCK  TO WS-TAB-DATOS   (WS-STK-CANT-OCUR)
012390     END-IF.
012400
012410 2340-CREAR-STOCK-F. EXIT.
012420
012430
012440*-----------------------------------------------------------------
012450*     APLICA EL MOVIMIENTO EN REVERSA A LA EXISTENCIA EXISTENTE
012460*     QUE YA ENCONTRO 2330- (WS-IX-TABLA > 0).
012470 2350-CAMBIAR-STOCK-I.
012480
012490     PERFORM 2360-VALIDAR-CANTIDAD-I THRU 2360-VALIDAR-CANTIDAD-F
012500
012510     COMPUTE WS-TAB-CANT-MANO (WS-IX-TABLA) =
012520         WS-TAB-CANT-MANO (WS-IX-TABLA) - WS-MOV-CANT-CAMBIO
012530     MOVE 'S' TO WS-TAB-CANT-MANO-OK (WS-IX-TABLA)
012540
012550     MOVE WS-MOV-UBICACION TO WS-TAB-UBICACION  (WS-IX-TABLA)
012560     MOVE WS-MOV-UNI-MANIP TO WS-TAB-UNI-MANIP   (WS-IX-TABLA)
012570     MOVE WS-MOV-UNI-MANIP TO WS-TAB-PALLET      (WS-IX-TABLA).
012580
012590 2350-CAMBIAR-STOCK-F. EXIT.
012600
012610
012620*-----------------------------------------------------------------
012630*     DESCALCE DE CANTIDAD: ANTES DE APLICAR EL CAMBIO, SI LA
012640*     CANTIDAD ACTUAL NO COINCIDE CON EL TOTAL INFORMADO POR EL
012650*     MOVIMIENTO Y EL EVENTO NO ES UNO DE LOS TRES DE MOVIMIENTO
012660*     SIMPLE, SE REGISTRA UNA ADVERTENCIA (NO ES CRITICA).
012670 2360-VALIDAR-CANTIDAD-I.
012680
012690     IF WS-MOV-EVT-SALIDA OR WS-MOV-EVT-ALTA OR WS-MOV-EVT-NEUTRO
012700         GO TO 2360-VALIDAR-CANTIDAD-F
012710     END-IF
012720
012730     IF WS-TAB-CANT-MANO (WS-IX-TABLA) = WS-MOV-CANT-TOTAL
012740         GO TO 2360-VALIDAR-CANTIDAD-F
012750     END-IF
012760
012770     MOVE WS-MOV-STK-NRO           TO WS-ERR-NUM-EDIT
012780     MOVE WS-MOV-LFDNR             TO WS-ERR-NUM-EDIT2
012790     MOVE WS-TAB-CANT-MANO (WS-IX-TABLA) TO WS-ERR-DEC-EDIT1
012800     MOVE WS-MOV-CANT-TOTAL        TO WS-ERR-DEC-EDIT2
012810     MOVE WS-MOV-CANT-CAMBIO       TO WS-ERR-DEC-EDIT3
012820     MOVE 'MOVEMENT-ERROR' TO ERR-TIPO
012830     STRING 'Quantity mismatch for stock ' DELIMITED BY SIZE
012840            WS-ERR-NUM-EDIT        DELIMITED BY SIZE
012850            ' movement '           DELIMITED BY SIZE
012860            WS-ERR-NUM-EDIT2       DELIMITED BY SIZE
012870            ' on-hand '            DELIMITED BY SIZE
012880            WS-ERR-DEC-EDIT1       DELIMITED BY SIZE
012890            ' total '              DELIMITED BY SIZE
012900            WS-ERR-DEC-EDIT2       DELIMITED BY SIZE
012910            ' change '             DELIMITED BY SIZE
012920            WS-ERR-DEC-EDIT3       DELIMITED BY SIZE
012930            INTO ERR-MENSAJE
012940     MOVE WS-MOV-LINEA-CRUDA (1:200) TO ERR-CONTEXTO
012950     MOVE 'N' TO WS-ERR-IND-CRIT-ACTUAL
012960     PERFORM 8000-AGREGAR-ERROR-I THRU 8000-AGREGAR-ERROR-F.
012970
012980 2360-VALIDAR-CANTIDAD-F. EXIT.
012990
013000
013010*-----------------------------------------------------------------
013020*     INGRESO DE MERCADERIA: SE BORRA LA EXISTENCIA (SE VUELVE
013030*     MAS ALLA DEL PUNTO EN QUE LA EXISTENCIA FUE CREADA).  SI
013040*     NO EXISTE, NO ES ERROR.
013050 2370-BORRAR-STOCK-I.
013060
013070     MOVE WS-MOV-STK-NRO TO WS-STK-LFDNR
013080     PERFORM 1310-BUSCAR-STOCK-I THRU 1310-BUSCAR-STOCK-F
013090
013100     IF WS-IX-TABLA > 0
013110         MOVE 'N' TO WS-TAB-ACTIVO (WS-IX-TABLA)
013120     END-IF.
013130
013140 2370-BORRAR-STOCK-F. EXIT.
013150
013160
013170*=================================================================
013180*     LIMPIEZA FINAL - PURGA EXISTENCIAS EN CERO O NEGATIVAS
013190*=================================================================
013200 3000-LIMPIEZA-I.
013210
013220     MOVE ZERO TO WS-CONT-STK-ANTES-LIMP
013230     MOVE ZERO TO WS-CONT-STK-DESPUES-LIMP
013240
013250     IF WS-STK-CANT-OCUR = 0
013260         GO TO 3000-LIMPIEZA-F
013270     END-IF
013280
013290     PERFORM 3100-LIMPIAR-UNO-I THRU 3100-LIMPIAR-UNO-F
013300         VARYING WS-IX-TABLA FROM 1 BY 1
013310         UNTIL WS-IX-TABLA > WS-STK-CANT-OCUR.
013320
013330 3000-LIMPIEZA-F. EXIT.
013340
013350
013360*-----------------------------------------------------------------
013370 3100-LIMPIAR-UNO-I.
013380
013390     IF WS-TAB-ACTIVO-NO (WS-IX-TABLA)
013400         GO TO 3100-LIMPIAR-UNO-F
013410     END-IF
013420
013430     ADD 1 TO WS-CONT-STK-ANTES-LIMP
013440
013450     IF WS-TAB-CANT-MANO (WS-IX-TABLA) > 0
013460         ADD 1 TO WS-CONT-STK-DESPUES-LIMP
013470     ELSE
013480         MOVE 'N' TO WS-TAB-ACTIVO (WS-IX-TABLA)
013490     END-IF.
013500
013510 3100-LIMPIAR-UNO-F. EXIT.
013520
013530
013540*=================================================================
013550*     GRABACION DE LAS DOS SALIDAS (STOCK Y ERRORES)
013560*=================================================================
013570 4000-GRABAR-I.
013580
013590     PERFORM 4100-ORDENAR-STOCK-I THRU 4100-ORDENAR-STOCK-F
013600
013610     PERFORM 4200-GRABAR-STOCK-I  THRU 4200-GRABAR-STOCK-F
013620
013630     PERFORM 4300-GRABAR-ERRORES-I THRU 4300-GRABAR-ERRORES-F.
013640
013650 4000-GRABAR-F. EXIT.
013660
013670
013680*-----------------------------------------------------------------
013690*     ORDENAMIENTO ASCENDENTE POR LFDNR, POR INSERCION (IDEA
013700*     TOMADA DE LA RUTINA ADSORT DE LOS EJERCICIOS DE SORT).
013710*     SE ORDENA TODA LA TABLA, ACTIVOS E INACTIVOS POR IGUAL;
013720*     4210-GRABAR-UNO-STOCK YA SE ENCARGA DE SALTAR LOS
013730*     INACTIVOS (LIMPIADOS EN 3000-) AL MOMENTO DE GRABAR.
013740 4100-ORDENAR-STOCK-I.
013750
013760     IF WS-STK-CANT-OCUR < 2
013770         GO TO 4100-ORDENAR-STOCK-F
013780     END-IF
013790
013800     PERFORM 4110-INSERTAR-UNO-I THRU 4110-INSERTAR-UNO-F
013810         VARYING WS-IX-TABLA FROM 2 BY 1
013820         UNTIL WS-IX-TABLA > WS-STK-CANT-OCUR.
013830
013840 4100-ORDENAR-STOCK-F. EXIT.
013850
013860
013870*-----------------------------------------------------------------
013880 4110-INSERTAR-UNO-I.
013890
013900     MOVE 'S'                      TO WS-TAB-ACTIVO (0)
013910     MOVE WS-TAB-ACTIVO (WS-IX-TABLA) TO WS-TAB-ACTIVO (0)
013920     MOVE WS-TAB-DATOS  (WS-IX-TABLA) TO WS-TAB-DATOS  (0)
013930     COMPUTE WS-IX-AUX = WS-IX-TABLA - 1
013940
013950     PERFORM 4111-DESPLAZAR-I THRU 4111-DESPLAZAR-F
013960         UNTIL WS-IX-AUX <= 0
013970            OR WS-TAB-LFDNR (WS-IX-AUX) <= WS-TAB-LFDNR (0)
013980
013990     MOVE WS-TAB-ACTIVO (0) TO WS-TAB-ACTIVO (WS-IX-AUX + 1)
014000     MOVE WS-TAB-DATOS  (0) TO WS-TAB-DATOS  (WS-IX-AUX + 1).
014010
014020 4110-INSERTAR-UNO-F. EXIT.
014030
014040
014050*-----------------------------------------------------------------
014060 4111-DESPLAZAR-I.
014070
014080     MOVE WS-TAB-ACTIVO (WS-IX-AUX) TO WS-TAB-ACTIVO (WS-IX-AUX + 1)
014090     MOVE WS-TAB-DATOS  (WS-IX-AUX) TO WS-TAB-DATOS  (WS-IX-AUX + 1)
014100     COMPUTE WS-IX-AUX = WS-IX-AUX - 1.
014110
014120 4111-DESPLAZAR-F. EXIT.
014130
014140
014150*-----------------------------------------------------------------
014160*     GRABA UNA LINEA CSV DE 76 CAMPOS POR CADA EXISTENCIA
014170*     ACTIVA DE LA TABLA, YA ORDENADA.
014180 4200-GRABAR-STOCK-I.
014190
014200     IF WS-STK-CANT-OCUR = 0
014210         GO TO 4200-GRABAR-STOCK-F
014220     END-IF
014230
014240     PERFORM 4210-GRABAR-UNO-STOCK-I THRU 4210-GRABAR-UNO-STOCK-F
014250         VARYING WS-IX-TABLA FROM 1 BY 1
014260         UNTIL WS-IX-TABLA > WS-STK-CANT-OCUR.
014270
014280 4200-GRABAR-STOCK-F. EXIT.
014290
014300
014310*-----------------------------------------------------------------
014320 4210-GRABAR-UNO-STOCK-I.
014330
014340     IF WS-TAB-ACTIVO-NO (WS-IX-TABLA)
014350         GO TO 4210-GRABAR-UNO-STOCK-F
014360     END-IF
014370
014380     MOVE WS-TAB-DATOS (WS-IX-TABLA) TO WS-REG-STOCK
014390
014400     MOVE SPACES TO WS-LINEA-SALIDA
014410     MOVE ZERO   TO WS-LIN-SAL-LARGO
014420
014430     PERFORM 4400-ESCRIBIR-CSV-I THRU 4400-ESCRIBIR-CSV-F
014440         VARYING WS-IX-CAMPO FROM 1 BY 1
014450         UNTIL WS-IX-CAMPO > 76
014460
014470     MOVE WS-LIN-SAL-TEXTO TO REG-SALSTK
014480     WRITE REG-SALSTK
014490     IF FS-SALSTK NOT = '00'
014500         DISPLAY '*ERROR EN WRITE SALSTK = ' FS-SALSTK
014510     END-IF.
014520
014530 4210-GRABAR-UNO-STOCK-F. EXIT.
014540
014550
014560*-----------------------------------------------------------------
014570*     GRABA UNA LINEA CSV DE 3 CAMPOS POR CADA ERROR ACUMULADO,
014580*     EN EL ORDEN EN QUE SE DETECTARON.
014590 4300-GRABAR-ERRORES-I.
014600
014610     IF WS-ERR-CANT-OCUR = 0
014620         GO TO 4300-GRABAR-ERRORES-F
014630     END-IF
014640
014650     PERFORM 4310-GRABAR-UNO-ERROR-I THRU 4310-GRABAR-UNO-ERROR-F
014660         VARYING WS-IX-TABLA FROM 1 BY 1
014670         UNTIL WS-IX-TABLA > WS-ERR-CANT-OCUR.
014680
014690 4300-GRABAR-ERRORES-F. EXIT.
014700
014710
014720*-----------------------------------------------------------------
014730 4310-GRABAR-UNO-ERROR-I.
014740
014750     MOVE WS-TAB-ERR-TIPO        (WS-IX-TABLA) TO ERR-TIPO
014760     MOVE WS-TAB-ERR-MENSAJE     (WS-IX-TABLA) TO ERR-MENSAJE
014770     MOVE WS-TAB-ERR-CONTEXTO    (WS-IX-TABLA) TO ERR-CONTEXTO
014780
014790     MOVE SPACES TO WS-LINEA-SALIDA
014800     MOVE ZERO   TO WS-LIN-SAL-LARGO
014810
014820     PERFORM 4400-ESCRIBIR-CSV-I THRU 4400-ESCRIBIR-CSV-F
014830         VARYING WS-IX-CAMPO FROM 101 BY 1
014840         UNTIL WS-IX-CAMPO > 103
014850
014860     MOVE WS-LIN-SAL-TEXTO TO REG-SALERR
014870     WRITE REG-SALERR
014880     IF FS-SALERR NOT = '00'
014890         DISPLAY '*ERROR EN WRITE SALERR = ' FS-SALERR
014900     END-IF.
014910
014920 4310-GRABAR-UNO-ERROR-F. EXIT.
014930
014940
014950*-----------------------------------------------------------------
014960*     ESCRIBE UN CAMPO EN WS-LINEA-SALIDA, AGREGANDO LA COMA
014970*     SEPARADORA (SALVO EN EL PRIMER CAMPO) Y ENCERRANDO ENTRE
014980*     COMILLAS DOBLES (CON LAS COMILLAS INTERNAS DOBLADAS) SI EL
014990*     VALOR TRAE COMA, COMILLA O ES UN CAMPO DE ERROR LARGO.
015000*     WS-IX-CAMPO 1-76 SON CAMPOS DE STOCK, 101-103 DE ERROR.
015010 4400-ESCRIBIR-CSV-I.
015020
015030     MOVE SPACES TO WS-CSAL-TEXTO
015040     MOVE 'N'    TO WS-CSAL-NECESITA-COMILLA
015050
015060     EVALUATE WS-IX-CAMPO
015070         WHEN 1   MOVE WS-STK-LFDNR TO WS-CSAL-NUM-EDIT9
015080                  MOVE ZERO TO WS-CSAL-EDIT-POS
015090                  INSPECT WS-CSAL-NUM-EDIT9
015100                      TALLYING WS-CSAL-EDIT-POS FOR LEADING SPACE
015110                  ADD 1 TO WS-CSAL-EDIT-POS
015120                  COMPUTE WS-CSAL-EDIT-LARGO =
015130                      10 - WS-CSAL-EDIT-POS + 1
015140                  MOVE WS-CSAL-NUM-EDIT9
015150                      (WS-CSAL-EDIT-POS:WS-CSAL-EDIT-LARGO)
015160                      TO WS-CSAL-TEXTO
015170         WHEN 2   MOVE WS-STK-ARTICULO      TO WS-CSAL-TEXTO
015180         WHEN 3   MOVE WS-STK-CLIENTE        TO WS-CSAL-TEXTO
015190         WHEN 4   MOVE WS-STK-LOTE1          TO WS-CSAL-TEXTO
015200         WHEN 5   MOVE WS-STK-LOTE2          TO WS-CSAL-TEXTO
015210         WHEN 6   MOVE WS-STK-SERIE          TO WS-CSAL-TEXTO
015220         WHEN 7   MOVE WS-STK-PEDIDO         TO WS-CSAL-TEXTO
015230         WHEN 8   MOVE WS-STK-PEDIDO-POS     TO WS-CSAL-TEXTO
015240         WHEN 9   MOVE WS-STK-PALLET         TO WS-CSAL-TEXTO
015250         WHEN 10  MOVE WS-STK-UNI-MANIP      TO WS-CSAL-TEXTO
015260         WHEN 11  MOVE WS-STK-UBICACION      TO WS-CSAL-TEXTO
015270         WHEN 12  MOVE WS-STK-CONDICION      TO WS-CSAL-TEXTO
015280         WHEN 13  MOVE WS-STK-IND-BLOQUEO    TO WS-CSAL-TEXTO
015290         WHEN 14  MOVE WS-STK-TIPO-UNI       TO WS-CSAL-TEXTO
015300         WHEN 15  MOVE WS-STK-PESO           TO WS-CSAL-TEXTO
015310         WHEN 16  MOVE WS-STK-CANT-AGREGADA  TO WS-CSAL-TEXTO
015320         WHEN 17  IF WS-STK-CANT-MANO-PRESENTE
015330                      MOVE WS-STK-CANT-MANO TO WS-CSAL-DEC-EDIT9
015340                      MOVE ZERO TO WS-CSAL-EDIT-POS
015350                      INSPECT WS-CSAL-DEC-EDIT9
015360                          TALLYING WS-CSAL-EDIT-POS
015370                          FOR LEADING SPACE
015380                      ADD 1 TO WS-CSAL-EDIT-POS
015390                      COMPUTE WS-CSAL-EDIT-LARGO =
015400                          14 - WS-CSAL-EDIT-POS + 1
015410                      MOVE WS-CSAL-DEC-EDIT9
015420                          (WS-CSAL-EDIT-POS:WS-CSAL-EDIT-LARGO)
015430                          TO WS-CSAL-TEXTO
015440                  END-IF
015450         WHEN 18  MOVE WS-STK-CANT-RESERV    TO WS-CSAL-TEXTO
015460         WHEN 19  MOVE WS-STK-ORDEN          TO WS-CSAL-TEXTO
015470         WHEN 20  MOVE WS-STK-ORDEN-POS      TO WS-CSAL-TEXTO
015480         WHEN 21  MOVE WS-STK-FEC-ESTRAT      TO WS-CSAL-TEXTO
015490         WHEN 22  MOVE WS-STK-FEC-INVENT      TO WS-CSAL-TEXTO
015500         WHEN 23  MOVE WS-STK-HORA-INVENT     TO WS-CSAL-TEXTO
015510         WHEN 24  MOVE WS-STK-USR-INVENT      TO WS-CSAL-TEXTO
015520         WHEN 25  MOVE WS-STK-FEC-MOVTO       TO WS-CSAL-TEXTO
015530         WHEN 26  MOVE WS-STK-HORA-MOVTO      TO WS-CSAL-TEXTO
015540         WHEN 27  MOVE WS-STK-IND-INVENT      TO WS-CSAL-TEXTO
015550         WHEN 28  MOVE WS-STK-POS-PALLET      TO WS-CSAL-TEXTO
015560         WHEN 29  MOVE WS-STK-FEC-VTO         TO WS-CSAL-TEXTO
015570         WHEN 30  MOVE WS-STK-IND-INESTAB     TO WS-CSAL-TEXTO
015580         WHEN 31  MOVE WS-STK-ESTRAT-ING      TO WS-CSAL-TEXTO
015590         WHEN 32  MOVE WS-STK-FEC-ING         TO WS-CSAL-TEXTO
015600         WHEN 33  MOVE WS-STK-NRO-ING         TO WS-CSAL-TEXTO
015610         WHEN 34  MOVE WS-STK-POS-ING         TO WS-CSAL-TEXTO
015620         WHEN 35  MOVE WS-STK-IND-ABIERTO     TO WS-CSAL-TEXTO
015630         WHEN 36  MOVE WS-STK-IND-CAMBIO-CAL  TO WS-CSAL-TEXTO
015640         WHEN 37  MOVE WS-STK-DIF-CAMBIO-CAL  TO WS-CSAL-TEXTO
015650         WHEN 38  MOVE WS-STK-CANT-DECIMAL    TO WS-CSAL-TEXTO
015660         WHEN 39  MOVE WS-STK-CONV-NUM        TO WS-CSAL-TEXTO
015670         WHEN 40  MOVE WS-STK-CONV-DEN        TO WS-CSAL-TEXTO
015680         WHEN 41  MOVE WS-STK-PESO-NETO       TO WS-CSAL-TEXTO
015690         WHEN 42  MOVE WS-STK-PESO-BRUTO      TO WS-CSAL-TEXTO
015700         WHEN 43  MOVE WS-STK-REF-BME         TO WS-CSAL-TEXTO
015710         WHEN 44  MOVE WS-STK-REF-ZEH         TO WS-CSAL-TEXTO
015720         WHEN 45  MOVE WS-STK-REF-LFE         TO WS-CSAL-TEXTO
015730         WHEN 46  MOVE WS-STK-REF-VKE         TO WS-CSAL-TEXTO
015740         WHEN 47  MOVE WS-STK-REF-PALLET      TO WS-CSAL-TEXTO
015750         WHEN 48  MOVE WS-STK-FEC-ALTA        TO WS-CSAL-TEXTO
015760         WHEN 49  MOVE WS-STK-HORA-ALTA       TO WS-CSAL-TEXTO
015770         WHEN 50  MOVE WS-STK-USR-ALTA        TO WS-CSAL-TEXTO
015780         WHEN 51  MOVE WS-STK-FEC-MODIF       TO WS-CSAL-TEXTO
015790         WHEN 52  MOVE WS-STK-HORA-MODIF      TO WS-CSAL-TEXTO
015800         WHEN 53  MOVE WS-STK-USR-MODIF       TO WS-CSAL-TEXTO
015810         WHEN 54  MOVE WS-STK-USR-ETIQ        TO WS-CSAL-TEXTO
015820         WHEN 55  MOVE WS-STK-HORA-ETIQ       TO WS-CSAL-TEXTO
015830         WHEN 56  MOVE WS-STK-FEC-ETIQ        TO WS-CSAL-TEXTO
015840         WHEN 57  MOVE WS-STK-SEC-PICK        TO WS-CSAL-TEXTO
015850         WHEN 58  MOVE WS-STK-OC-NUMERO       TO WS-CSAL-TEXTO
015860         WHEN 59  MOVE WS-STK-OC-POS          TO WS-CSAL-TEXTO
015870         WHEN 60  MOVE WS-STK-FEC-CONFIRMA    TO WS-CSAL-TEXTO
015880         WHEN 61  MOVE WS-STK-HORA-CONFIRMA   TO WS-CSAL-TEXTO
015890         WHEN 62  MOVE WS-STK-SEC-CONFIRMA    TO WS-CSAL-TEXTO
015900         WHEN 63  MOVE WS-STK-IND-CONFIRMA    TO WS-CSAL-TEXTO
015910         WHEN 64  MOVE WS-STK-PLANTA          TO WS-CSAL-TEXTO
015920         WHEN 65  MOVE WS-STK-TEXTO1          TO WS-CSAL-TEXTO
015930         WHEN 66  MOVE WS-STK-TEXTO2          TO WS-CSAL-TEXTO
015940         WHEN 67  MOVE WS-STK-CAMBIO-CAL-VER  TO WS-CSAL-TEXTO
015950         WHEN 68  MOVE WS-STK-IND-BYPASS      TO WS-CSAL-TEXTO
015960         WHEN 69  MOVE WS-STK-IND-INSPEC      TO WS-CSAL-TEXTO
015970         WHEN 70  MOVE WS-STK-IND-AKL-PICK    TO WS-CSAL-TEXTO
015980         WHEN 71  MOVE WS-STK-IND-AKL-CAP     TO WS-CSAL-TEXTO
015990         WHEN 72  MOVE WS-STK-TOL-PESO-AKL    TO WS-CSAL-TEXTO
016000         WHEN 73  MOVE WS-STK-UBIC-ALMACEN    TO WS-CSAL-TEXTO
016010         WHEN 74  MOVE WS-STK-REF-IU          TO WS-CSAL-TEXTO
016020         WHEN 75  MOVE WS-STK-REF-MU          TO WS-CSAL-TEXTO
016030         WHEN 76  MOVE WS-STK-SEC-CONF-ORIG   TO WS-CSAL-TEXTO
016040         WHEN 101 MOVE ERR-TIPO                TO WS-CSAL-TEXTO
016050         WHEN 102 MOVE ERR-MENSAJE            TO WS-CSAL-TEXTO
016060         WHEN 103 MOVE ERR-CONTEXTO           TO WS-CSAL-TEXTO
016070         WHEN OTHER
016080             CONTINUE
016090     END-EVALUATE
016100
016110     PERFORM 4410-VER-SI-COMILLA-I THRU 4410-VER-SI-COMILLA-F
016120
016130     IF WS-IX-CAMPO NOT = 1 AND WS-IX-CAMPO NOT = 101
016140         ADD 1 TO WS-LIN-SAL-LARGO
016150         MOVE ',' TO WS-LIN-SAL-LETRA (WS-LIN-SAL-LARGO)
016160     END-IF
016170
016180     PERFORM 4420-AGREGAR-CAMPO-I THRU 4420-AGREGAR-CAMPO-F.
016190
016200 4400-ESCRIBIR-CSV-F. EXIT.
016210
016220
016230*-----------------------------------------------------------------
016240*     EL CAMPO NECESITA COMILLAS SI TRAE UNA COMA, UNA COMILLA O
016250*     UN SALTO DE LINEA EMBEBIDO (CR/LF) - ESTE ULTIMO NO DEBERIA
016260*     DARSE CON REGISTROS DE ANCHO FIJO PERO SE REVISA IGUAL,
016270*     TKT 03-0147.
016280 4410-VER-SI-COMILLA-I.
016290
016300     MOVE ZERO TO WS-IX-CSAL
016310
016320     PERFORM 4411-REVISAR-LETRA-I THRU 4411-REVISAR-LETRA-F
016330         VARYING WS-IX-CSAL FROM 1 BY 1
016340         UNTIL WS-IX-CSAL > 80
016350            OR WS-CSAL-VA-ENTRE-COMILLAS.
016360
016370 4410-VER-SI-COMILLA-F. EXIT.
016380
016390 4411-REVISAR-LETRA-I.
016400     IF WS-CSAL-LETRA (WS-IX-CSAL) = ','
016410        OR WS-CSAL-LETRA (WS-IX-CSAL) = '"'
016420        OR WS-CSAL-LETRA (WS-IX-CSAL) = X'0D'
016430        OR WS-CSAL-LETRA (WS-IX-CSAL) = X'0A'
016440         MOVE 'S' TO WS-CSAL-NECESITA-COMILLA
016450     END-IF.
016460 4411-REVISAR-LETRA-F. EXIT.
016470
016480
016490*-----------------------------------------------------------------
016500*     CONCATENA WS-CSAL-TEXTO (RECORTADO) A WS-LINEA-SALIDA, SIN
016510*     COMILLAS SI NO HACEN FALTA, O DOBLANDO LAS COMILLAS
016520*     INTERNAS SI HACEN FALTA.
016530 4420-AGREGAR-CAMPO-I.
016540
016550     MOVE 80 TO WS-IX-CSAL
016560
016570     PERFORM 4421-MEDIR-CSAL-I THRU 4421-MEDIR-CSAL-F
016580         VARYING WS-IX-CSAL FROM 80 BY -1
016590         UNTIL WS-IX-CSAL < 1
016600            OR WS-CSAL-TEXTO (WS-IX-CSAL:1) NOT = SPACE
016610
016620     IF WS-CSAL-VA-ENTRE-COMILLAS
016630         ADD 1 TO WS-LIN-SAL-LARGO
016640         MOVE '"' TO WS-LIN-SAL-LETRA (WS-LIN-SAL-LARGO)
016650     END-IF
016660
016670     MOVE ZERO TO WS-IX-CSAL-OUT
016680     PERFORM 4422-COPIAR-LETRA-I THRU 4422-COPIAR-LETRA-F
016690         VARYING WS-IX-CSAL-OUT FROM 1 BY 1
016700         UNTIL WS-IX-CSAL-OUT > WS-IX-CSAL
016710
016720     IF WS-CSAL-VA-ENTRE-COMILLAS
016730         ADD 1 TO WS-LIN-SAL-LARGO
016740         MOVE '"' TO WS-LIN-SAL-LETRA (WS-LIN-SAL-LARGO)
016750     END-IF.
016760
016770 4420-AGREGAR-CAMPO-F. EXIT.
016780
016790 4421-MEDIR-CSAL-I.
016800     CONTINUE.
016810 4421-MEDIR-CSAL-F. EXIT.
016820
016830
016840*-----------------------------------------------------------------
016850 4422-COPIAR-LETRA-I.
016860
016870     ADD 1 TO WS-LIN-SAL-LARGO
016880     MOVE WS-CSAL-TEXTO (WS-IX-CSAL-OUT:1)
016890         TO WS-LIN-SAL-LETRA (WS-LIN-SAL-LARGO)
016900
016910     IF WS-CSAL-TEXTO (WS-IX-CSAL-OUT:1) = '"'
016920         ADD 1 TO WS-LIN-SAL-LARGO
016930         MOVE '"' TO WS-LIN-SAL-LETRA (WS-LIN-SAL-LARGO)
016940     END-IF.
016950
016960 4422-COPIAR-LETRA-F. EXIT.
016970
016980
016990*-----------------------------------------------------------------
017000*     AGREGA EL ERROR ARMADO EN WS-REG-ERROR A LA TABLA DE
017010*     ERRORES EN MEMORIA Y ACTUALIZA LOS CONTADORES DEL LOG.
017020 8000-AGREGAR-ERROR-I.
017030
017040     IF WS-ERR-CANT-OCUR >= 5000
017050         GO TO 8000-AGREGAR-ERROR-F
017060     END-IF
017070
017080     ADD 1 TO WS-ERR-CANT-OCUR
017090     ADD 1 TO WS-CONT-ERR-TOTAL
017100
017110     MOVE ERR-TIPO    TO WS-TAB-ERR-TIPO (WS-ERR-CANT-OCUR)
017112     MOVE ERR-MENSAJE TO WS-TAB-ERR-MENSAJE (WS-ERR-CANT-OCUR)
017114     MOVE ERR-CONTEXTO TO WS-TAB-ERR-CONTEXTO
017116         (WS-ERR-CANT-OCUR)
017118     MOVE WS-ERR-IND-CRIT-ACTUAL
017120         TO WS-TAB-ERR-IND-CRITICO (WS-ERR-CANT-OCUR)
017150
017160     IF WS-ERR-ACTUAL-ES-CRITICO
017170         ADD 1 TO WS-ERR-TOT-CRITICOS
017180     ELSE
017190         ADD 1 TO WS-ERR-TOT-ADVERT
017200     END-IF
017210
017220     MOVE SPACES TO WS-REG-ERROR
017230     MOVE 'N'    TO WS-ERR-IND-CRIT-ACTUAL.
017240
017250 8000-AGREGAR-ERROR-F. EXIT.
017260
017270
017280*-----------------------------------------------------------------
017290*     CIERRA ARCHIVOS Y MUESTRA EL RESUMEN DE LA CORRIDA.
017300 9999-FINAL-I.
017310
017320     CLOSE ENTSTK
017330     CLOSE ENTMOV
017340     CLOSE SALSTK
017350     CLOSE SALERR
017360
017370     DISPLAY ' '
017380     DISPLAY '================================================'
017390     DISPLAY 'PGMRCSTK - RECONSTRUCCION DE STOCK - RESUMEN'
017400     DISPLAY '------------------------------------------------'
017410     DISPLAY 'EXISTENCIAS CARGADAS AL INICIO  : '
017420         WS-CONT-STK-CARGADOS
017430     DISPLAY 'MOVIMIENTOS LEIDOS               : '
017440         WS-CONT-MOV-LEIDOS
017450     DISPLAY 'ERRORES ACUMULADOS               : '
017460         WS-CONT-ERR-TOTAL
017470     DISPLAY 'HUBO ERROR CRITICO               : '
017480         WS-SW-CRITICO
017490     DISPLAY 'EXISTENCIAS ANTES DE LA LIMPIEZA : '
017500         WS-CONT-STK-ANTES-LIMP
017510     DISPLAY 'EXISTENCIAS DESPUES DE LA LIMPIEZA: '
017520         WS-CONT-STK-DESPUES-LIMP
017530     DISPLAY '================================================'.
017540
017550 9999-FINAL-F. EXIT.
