000100*////////////////// (REGMOV) ////////////////////////////////////
000110****************************************************************
000120*     LAYOUT MOVIMIENTO DE STOCK (ARCHIVO HISTORIAL)           *
000130*     ORIGEN: PLSTORE_ES_BESTJOUR_EOD.csv  - 22 CAMPOS CSV     *
000140*     EL MAS NUEVO PRIMERO (ORDEN DESCENDENTE POR LFDNR)       *
000150*                                                               *
000160*     92-03  RSE  ALTA INICIAL DEL LAYOUT                      *
000170*     95-11  RSE  SE AGREGA WS-MOV-EVT-COD PARA EVALUATE        *
000180*     99-02  HGV  REVISION Y2K - SIN IMPACTO, FECHAS YA X(10)   *
000190****************************************************************
000200 01  WS-REG-MOVIMIENTO.
000210*     POSICION CSV  1  LFDNR DEL MOVIMIENTO (CLAVE DE ORDEN)
000220     03  WS-MOV-LFDNR          PIC S9(9)  COMP-3 VALUE ZEROS.
000230*     POSICION CSV  2  NUMERO DE EXISTENCIA AFECTADA
000240     03  WS-MOV-STK-NRO        PIC S9(9)  COMP-3 VALUE ZEROS.
000250*     POSICION CSV  3  UNIDAD DE MANIPULEO / CHAPA PATENTE
000260     03  WS-MOV-UNI-MANIP      PIC X(20)         VALUE SPACES.
000270*     POSICION CSV  4  UBICACION (BIN) DE DEPOSITO
000280     03  WS-MOV-UBICACION      PIC X(20)         VALUE SPACES.
000290*     POSICION CSV  5  NUMERO DE ARTICULO
000300     03  WS-MOV-ARTICULO       PIC X(20)         VALUE SPACES.
000310*     POSICION CSV  6  NUMERO DE SERIE
000320     03  WS-MOV-SERIE          PIC X(20)         VALUE SPACES.
000330*     POSICION CSV  7  LOTE 1
000340     03  WS-MOV-LOTE1          PIC X(20)         VALUE SPACES.
000350*     POSICION CSV  8  LOTE 2
000360     03  WS-MOV-LOTE2          PIC X(20)         VALUE SPACES.
000370*     POSICION CSV  9  CANTIDAD - VARIACION DEL MOVIMIENTO
000380     03  WS-MOV-CANT-CAMBIO    PIC S9(9)V9(3) COMP-3 VALUE ZEROS.
000390     03  WS-MOV-CANT-PRESENTE  PIC X             VALUE 'N'.
000400         88  WS-MOV-CANT-CAMBIO-OK         VALUE 'S'.
000410*     POSICION CSV 10  CANTIDAD TOTAL INFORMADA POR EL MOVIMIENTO
000420     03  WS-MOV-CANT-TOTAL     PIC S9(9)V9(3) COMP-3 VALUE ZEROS.
000430     03  WS-MOV-TOTAL-PRESENTE PIC X             VALUE 'N'.
000440         88  WS-MOV-CANT-TOTAL-OK          VALUE 'S'.
000450*     POSICION CSV 11  PESO - VARIACION
000460     03  WS-MOV-PESO-CAMBIO    PIC S9(9)V9(3) COMP-3 VALUE ZEROS.
000470*     POSICION CSV 12  MANDANTE / CLIENTE
000480     03  WS-MOV-CLIENTE        PIC X(5)          VALUE SPACES.
000490*     POSICION CSV 13  CODIGO DE EVENTO (VER TABLA WS-TAB-EVENTO)
000500     03  WS-MOV-EVENTO         PIC X(6)          VALUE SPACES.
000510     03  WS-MOV-EVT-COD        PIC X             VALUE 'X'.
000520         88  WS-MOV-EVT-ALTA                VALUE '1'.
000530         88  WS-MOV-EVT-BORRA                VALUE '2'.
000540         88  WS-MOV-EVT-SALIDA               VALUE '3'.
000550         88  WS-MOV-EVT-NEUTRO               VALUE '4'.
000560         88  WS-MOV-EVT-INGRESO-MCIA         VALUE '5'.
000570         88  WS-MOV-EVT-CORR-LOTE-ALTA       VALUE '6'.
000580         88  WS-MOV-EVT-CORR-LOTE-BAJA       VALUE '7'.
000590         88  WS-MOV-EVT-INVENTARIO           VALUE '8'.
000600         88  WS-MOV-EVT-NINGUNO              VALUE '9'.
000610         88  WS-MOV-EVT-INVALIDO             VALUE 'X'.
000620*     POSICION CSV 14  CODIGO DE ESTADO
000630     03  WS-MOV-ESTADO         PIC X(5)          VALUE SPACES.
000640*     POSICION CSV 15  FECHA DEL MOVIMIENTO AAAA-MM-DD
000650     03  WS-MOV-FECHA          PIC X(10)         VALUE SPACES.
000660*     POSICION CSV 16  HORA DEL MOVIMIENTO HH:MM:SS
000670     03  WS-MOV-HORA           PIC X(8)          VALUE SPACES.
000680*     POSICION CSV 17  USUARIO QUE GENERO EL MOVIMIENTO
000690     03  WS-MOV-USUARIO        PIC X(12)         VALUE SPACES.
000700*     POSICION CSV 18  INDICADOR DE IMPRESION
000710     03  WS-MOV-IND-IMPR       PIC X(2)          VALUE SPACES.
000720*     POSICION CSV 19  DOCUMENTO REFERENCIA 1
000730     03  WS-MOV-DOCUM1         PIC X(20)         VALUE SPACES.
000740*     POSICION CSV 20  DOCUMENTO REFERENCIA 2
000750     03  WS-MOV-DOCUM2         PIC X(20)         VALUE SPACES.
000760*     POSICION CSV 21  NUMERO DE PEDIDO DE CLIENTE
000770     03  WS-MOV-PEDIDO         PIC X(20)         VALUE SPACES.
000780*     POSICION CSV 22  POSICION DEL PEDIDO DE CLIENTE
000790     03  WS-MOV-PEDIDO-POS     PIC X(6)          VALUE SPACES.
000800
000810*     CAMPO DE SERVICIO: LINEA CRUDA DEL JOURNAL (PARA EL ERROR)
000820 01  WS-MOV-LINEA-CRUDA        PIC X(200)        VALUE SPACES.
000830
000840*     TABLA DE CODIGOS DE EVENTO DEL JOURNAL (DDS-WAREHOUSE)
000850*     OCHO CODIGOS DE 6 BYTES, EN EL MISMO ORDEN QUE LAS 88 DE
000860*     ARRIBA (1 A 8) - SE RECORRE CON WS-IX-EVT EN
000870*     2210-VALIDAR-EVENTO.  EL CODIGO '9' (NINGUNO) Y 'X'
000880*     (INVALIDO) NO TIENEN ENTRADA DE TEXTO.
000890 01  WS-TAB-EVT-TEXTO          PIC X(48)   VALUE
000900     'BEWGZULOESCHBEWGABBEWGNGWAREINMGKOZUMGKOABINVZHL'.
000910 01  WS-TAB-EVT-COD            PIC X(8)    VALUE '12345678'.
000920*////////////////////////////////////////////////////////////////
