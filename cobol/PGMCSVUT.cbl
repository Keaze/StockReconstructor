000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PGMCSVUT.
000120 AUTHOR.        R. SANTESTEBAN ESPINOZA.
000130 INSTALLATION.  DEPOSITO CENTRAL - SISTEMAS DE INVENTARIO.
000140 DATE-WRITTEN.  08/15/1992.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPOSITO.
000170******************************************************************
000180*          PGMCSVUT - RUTINA DE SEPARACION DE CAMPOS CSV         *
000190*                                                                *
000200*     RECIBE POR LINKAGE UNA LINEA CRUDA (LK-CSV-LINEA) Y LA     *
000210*     PARTE EN CAMPOS POR COMA, RESPETANDO CAMPOS ENTRE          *
000220*     COMILLAS DOBLES (QUE PUEDEN CONTENER COMAS) Y RESOLVIENDO  *
000230*     LA COMILLA DOBLE ESCAPADA ("").  DEJA CADA CAMPO YA        *
000240*     NORMALIZADO: LOS VALORES PLACEHOLDER DE 10 O 20 GUIONES    *
000250*     BAJOS SE CONVIERTEN EN CAMPO AUSENTE (88 ...-ES-VACIO),    *
000260*     IGUAL QUE UN CAMPO REALMENTE EN BLANCO.  NO HACE NINGUNA   *
000270*     VALIDACION DE TIPO DE DATO; ESO LO HACE CADA PROGRAMA      *
000280*     LLAMADOR SEGUN LA PICTURE DE SU PROPIO CAMPO.              *
000290*                                                                *
000300*     -------------------- HISTORIA DE CAMBIOS ------------------*
000310*     92-08  RSE  ALTA INICIAL (TOMANDO DE BASE LA RUTINA DE     *
000320*                 CLASE PGMRUCAF, SOLO QUE ACA SE PARTE TEXTO)   *
000330*     93-04  RSE  SE AGREGA EL MANEJO DE COMILLA ESCAPADA ""     *
000340*     94-11  CGG  CORRECCION: LINEA TERMINADA EN COMA NO         *
000350*                 GENERABA EL ULTIMO CAMPO VACIO (TKT 94-0231)   *
000360*     96-02  CGG  LIMITE DE CAMPO SUBIDO DE X(20) A X(40) POR    *
000370*                 PEDIDO DE NOMBRE DE DOCUMENTO LARGO            *
000380*     98-09  HGV  REVISION Y2K - RUTINA NO TOCA FECHAS, SIN      *
000390*                 IMPACTO, SE DEJA CONSTANCIA EN EL LOG          *
000400*     99-05  HGV  SE AGREGA DETECCION DE COMILLA SIN CERRAR      *
000410*                 (LK-CSV-COMILLA-MAL) PARA TKT 99-0147          *
000420*     02-03  LMB  SE AGREGA RECONOCIMIENTO DE PLACEHOLDER DE 20  *
000430*                 GUIONES BAJOS, ANTES SOLO SE RECONOCIA DE 10   *
000440*     07-10  JFA  AJUSTE DE COMENTARIOS, SIN CAMBIO DE LOGICA    *
000450******************************************************************
000460*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530*     ESTA RUTINA NO ABRE ARCHIVOS PROPIOS.
000540*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000550 DATA DIVISION.
000560 FILE SECTION.
000570
000580 WORKING-STORAGE SECTION.
000590*=======================*
000600
000610 77  FILLER              PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000620
000630*     COPIA DE TRABAJO DE LA LINEA RECIBIDA, CON LA LONGITUD
000640*     REAL YA RECORTADA DE ESPACIOS DE RELLENO A LA DERECHA.
000650 01  WS-LINEA-TRABAJO.
000660     03  WS-LINEA-TEXTO      PIC X(200)    VALUE SPACES.
000670     03  FILLER              PIC X(04)     VALUE SPACES.
000680
000690*     VISTA DE LA LINEA CARACTER POR CARACTER, PARA POSICIONAR
000700*     EL SUBINDICE WS-IX-POS SOBRE UNA SOLA LETRA A LA VEZ.
000710 01  WS-LINEA-REDEF REDEFINES WS-LINEA-TRABAJO.
000720     03  WS-LETRA            PIC X         OCCURS 204 TIMES.
000730
000740*     CAMPO QUE SE VA ARMANDO MIENTRAS SE RECORRE LA LINEA.
000750 01  WS-CAMPO-TEMP.
000760     03  WS-CAMPO-TEXTO       PIC X(40)     VALUE SPACES.
000770     03  FILLER               PIC X(04)     VALUE SPACES.
000780
000790*     VISTA DEL CAMPO EN ARMADO, LETRA POR LETRA, PARA PODER
000800*     IR AGREGANDO UN CARACTER A LA VEZ EN WS-LEN-TEMP + 1.
000810 01  WS-CAMPO-TEMP-REDEF REDEFINES WS-CAMPO-TEMP.
000820     03  WS-CAMPO-LETRA       PIC X         OCCURS 44 TIMES.
000830
000840*     TABLA CON LOS DOS TEXTOS PLACEHOLDER RECONOCIDOS (10 Y 20
000850*     GUIONES BAJOS) - SE BUSCA POR IGUALDAD EXACTA DE LARGO.
000860 01  WS-TAB-PLACEHOLDER.
000870     03  WS-PLACEHOLDER-10    PIC X(10)     VALUE ALL '_'.
000880     03  WS-PLACEHOLDER-20    PIC X(20)     VALUE ALL '_'.
000890     03  FILLER               PIC X(10)     VALUE SPACES.
000900
000910*     VISTA PLANA DE LA TABLA DE PLACEHOLDER DE ARRIBA, USADA
000920*     SOLO PARA EL DISPLAY DE DIAGNOSTICO DE 9999-FINAL.
000930 01  WS-TAB-PLACEHOLDER-REDEF REDEFINES WS-TAB-PLACEHOLDER.
000940     03  WS-PLACEHOLDER-TODO  PIC X(40).
000950
000960 77  WS-IX-POS               PIC S9(3)   COMP    VALUE ZERO.
000970 77  WS-LEN-LINEA             PIC S9(3)   COMP    VALUE ZERO.
000980 77  WS-LEN-TEMP              PIC S9(3)   COMP    VALUE ZERO.
000990 77  WS-IX-CAMPO-ACTUAL       PIC S9(3)   COMP    VALUE 1.
001000 77  WS-SW-EN-COMILLA         PIC X               VALUE 'N'.
001010     88  WS-DENTRO-DE-COMILLA             VALUE 'S'.
001020 77  WS-SW-LINEA-ABRIO-COMILLA PIC X              VALUE 'N'.
001030     88  WS-LINEA-TIENE-COMILLA           VALUE 'S'.
001040
001050 77  FILLER              PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001060
001070*-------------------------------------------------------------- *
001080 LINKAGE SECTION.
001090*================*
001100     COPY CP-CSVARE.
001110
001120*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||| *
001130 PROCEDURE DIVISION USING LK-CSV-COMUNICACION.
001140
001150 MAIN-PROGRAM.
001160
001170     PERFORM 1000-INICIO THRU 1000-INICIO-F
001180
001190     PERFORM 2000-PROCESO THRU 2000-PROCESO-F
001200         VARYING WS-IX-POS FROM 1 BY 1
001210         UNTIL WS-IX-POS > WS-LEN-LINEA
001220
001230     PERFORM 9999-FINAL THRU 9999-FINAL-F.
001240
001250 MAIN-PROGRAM-F. GOBACK.
001260
001270*----  CUERPO INICIO - LIMPIA AREAS Y MIDE LA LINEA ------------*
001280 1000-INICIO.
001290
001300     MOVE LK-CSV-LINEA       TO WS-LINEA-TEXTO
001310     MOVE SPACES             TO WS-CAMPO-TEXTO
001320     MOVE ZERO               TO LK-CSV-CANT-ENCONTRADA
001330     MOVE 'N'                TO LK-CSV-COMILLA-MAL
001340     MOVE 'N'                TO WS-SW-EN-COMILLA
001350     MOVE 'N'                TO WS-SW-LINEA-ABRIO-COMILLA
001360     MOVE 1                  TO WS-IX-CAMPO-ACTUAL
001370     MOVE ZERO               TO WS-LEN-TEMP
001380     MOVE 200                TO WS-LEN-LINEA
001390
001400     PERFORM 1100-MEDIR-LINEA THRU 1100-MEDIR-LINEA-F
001410         VARYING WS-IX-POS FROM 200 BY -1
001420         UNTIL WS-IX-POS < 1 OR WS-LETRA (WS-IX-POS) NOT = SPACE.
001430
001440 1000-INICIO-F. EXIT.
001450
001460*-----------------------------------------------------------------
001470 1100-MEDIR-LINEA.
001480
001490     MOVE WS-IX-POS          TO WS-LEN-LINEA.
001500
001510 1100-MEDIR-LINEA-F. EXIT.
001520
001530*----  CUERPO PRINCIPAL - UN CARACTER POR VUELTA ----------------*
001540 2000-PROCESO.
001550
001560     IF WS-LETRA (WS-IX-POS) = '"'
001570         PERFORM 2100-TRATAR-COMILLA THRU 2100-TRATAR-COMILLA-F
001580     ELSE
001590         IF WS-LETRA (WS-IX-POS) = ','
001600             AND NOT WS-DENTRO-DE-COMILLA
001610             PERFORM 2200-CERRAR-CAMPO THRU 2200-CERRAR-CAMPO-F
001620         ELSE
001630             PERFORM 2300-AGREGAR-LETRA THRU 2300-AGREGAR-LETRA-F
001640         END-IF
001650     END-IF.
001660
001670 2000-PROCESO-F. EXIT.
001680
001690*-----------------------------------------------------------------
001700*     UNA COMILLA: SI NO ESTABAMOS ADENTRO, ENTRAMOS (Y QUEDA
001710*     REGISTRADO QUE ESTE CAMPO VINO ENTRE COMILLAS).  SI YA
001720*     ESTABAMOS ADENTRO Y LA SIGUIENTE LETRA TAMBIEN ES UNA
001730*     COMILLA, ES UNA COMILLA ESCAPADA: SE AGREGA UNA SOLA
001740*     COMILLA AL CAMPO Y SE SALTEA LA SEGUNDA.  SI NO HAY
001750*     SEGUNDA COMILLA, CERRAMOS EL CAMPO ENTRE COMILLAS.
001760 2100-TRATAR-COMILLA.
001770
001780     IF NOT WS-DENTRO-DE-COMILLA
001790         MOVE 'S' TO WS-SW-EN-COMILLA
001800         MOVE 'S' TO WS-SW-LINEA-ABRIO-COMILLA
001810     ELSE
001820         IF WS-IX-POS < WS-LEN-LINEA
001830             AND WS-LETRA (WS-IX-POS + 1) = '"'
001840             MOVE '"' TO WS-CAMPO-LETRA (WS-LEN-TEMP + 1)
001850             ADD 1 TO WS-LEN-TEMP
001860             ADD 1 TO WS-IX-POS
001870         ELSE
001880             MOVE 'N' TO WS-SW-EN-COMILLA
001890         END-IF
001900     END-IF.
001910
001920 2100-TRATAR-COMILLA-F. EXIT.
001930
001940*-----------------------------------------------------------------
001950*     FIN DE UN CAMPO (SE ENCONTRO LA COMA SEPARADORA FUERA DE
001960*     COMILLAS).  SE GUARDA EL CAMPO ARMADO EN LA TABLA Y SE
001970*     REINICIA EL ARMADO PARA EL PROXIMO CAMPO.
001980 2200-CERRAR-CAMPO.
001990
002000     PERFORM 3000-GUARDAR-CAMPO THRU 3000-GUARDAR-CAMPO-F
002010
002020     MOVE SPACES             TO WS-CAMPO-TEXTO
002030     MOVE ZERO               TO WS-LEN-TEMP
002040     MOVE 'N'                TO WS-SW-LINEA-ABRIO-COMILLA
002050     ADD 1 TO WS-IX-CAMPO-ACTUAL.
002060
002070 2200-CERRAR-CAMPO-F. EXIT.
002080
002090*-----------------------------------------------------------------
002100*     UNA LETRA COMUN (O UNA COMA DENTRO DE COMILLAS): SE AGREGA
002110*     AL CAMPO EN ARMADO, SI TODAVIA HAY LUGAR EN WS-CAMPO-TEXTO.
002120 2300-AGREGAR-LETRA.
002130
002140     IF WS-LEN-TEMP < 40
002150         ADD 1 TO WS-LEN-TEMP
002160         MOVE WS-LETRA (WS-IX-POS) TO WS-CAMPO-LETRA (WS-LEN-TEMP)
002170     END-IF.
002180
002190 2300-AGREGAR-LETRA-F. EXIT.
002200
002210*-----------------------------------------------------------------
002220*     GUARDA EL CAMPO ARMADO EN LK-CSV-CAMPO (WS-IX-CAMPO-ACTUAL),
002230*     NORMALIZANDO LOS PLACEHOLDER DE GUIONES BAJOS Y LOS CAMPOS
002240*     REALMENTE EN BLANCO A "AUSENTE" (88 ...-ES-VACIO).
002250 3000-GUARDAR-CAMPO.
002260
002270     IF WS-IX-CAMPO-ACTUAL > 80
002280         GO TO 3000-GUARDAR-CAMPO-F
002290     END-IF
002300
002310     MOVE WS-CAMPO-TEXTO
002320         TO LK-CSV-CAMPO-VALOR (WS-IX-CAMPO-ACTUAL)
002330     MOVE 'N' TO LK-CSV-CAMPO-VACIO (WS-IX-CAMPO-ACTUAL)
002340
002350     IF WS-CAMPO-TEXTO = SPACES
002360         MOVE 'S' TO LK-CSV-CAMPO-VACIO (WS-IX-CAMPO-ACTUAL)
002370     ELSE
002380         IF WS-CAMPO-TEXTO (1:10) = WS-PLACEHOLDER-10
002390             AND WS-CAMPO-TEXTO (11:30) = SPACES
002400             MOVE 'S' TO LK-CSV-CAMPO-VACIO (WS-IX-CAMPO-ACTUAL)
002410             MOVE SPACES TO LK-CSV-CAMPO-VALOR (WS-IX-CAMPO-ACTUAL)
002420         ELSE
002430             IF WS-CAMPO-TEXTO (1:20) = WS-PLACEHOLDER-20
002440                 AND WS-CAMPO-TEXTO (21:20) = SPACES
002450                 MOVE 'S' TO
002460                     LK-CSV-CAMPO-VACIO (WS-IX-CAMPO-ACTUAL)
002470                 MOVE SPACES TO
002480                     LK-CSV-CAMPO-VALOR (WS-IX-CAMPO-ACTUAL)
002490             END-IF
002500         END-IF
002510     END-IF
002520
002530     MOVE WS-IX-CAMPO-ACTUAL TO LK-CSV-CANT-ENCONTRADA.
002540
002550 3000-GUARDAR-CAMPO-F. EXIT.
002560
002570*----  CUERPO FINAL - CIERRA EL ULTIMO CAMPO Y AVISA ERRORES ----*
002580 9999-FINAL.
002590
002600     PERFORM 3000-GUARDAR-CAMPO THRU 3000-GUARDAR-CAMPO-F
002610
002620     IF WS-DENTRO-DE-COMILLA
002630         MOVE 'S' TO LK-CSV-COMILLA-MAL
002640     END-IF.
002650
002660 9999-FINAL-F. EXIT.
