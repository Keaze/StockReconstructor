000100******************************************************************
000110* AREA TABLE(CSVARE)                                             *
000120*        LIBRARY(USUARIO.STOCK.COPYLIB(CSVARE))                  *
000130*        ACTION(REPLACE)                                         *
000140*        LANGUAGE(COBOL)                                         *
000150*        NAMES(LK-)                                              *
000160*        USO....AREA DE COMUNICACION ENTRE PGMRCSTK Y PGMCSVUT   *
000170*               (CALL 'PGMCSVUT' USING LK-CSV-COMUNICACION)      *
000180*                                                                *
000190*     97-08  RSE  ALTA INICIAL - REEMPLAZA AL DCLGEN DE CURSOR   *
000200*                 ORIGINAL, ACA NO HAY SQL, SOLO UN CALL         *
000210*     01-06  LMB  SE AMPLIA LK-CSV-CAMPO A 80 OCURRENCIAS PARA   *
000220*                 ALCANZAR LOS 76 CAMPOS DEL LAYOUT DE STOCK     *
000230******************************************************************
000240 01  LK-CSV-COMUNICACION.
000250*     LINEA CRUDA LEIDA DEL ARCHIVO DE ENTRADA (EXISTENCIA O
000260*     MOVIMIENTO), TAL COMO VINO, SIN PARSEAR.
000270     03  LK-CSV-LINEA            PIC X(200).
000280*     CANTIDAD DE CAMPOS QUE EL LLAMADOR ESPERA RECIBIR (22 PARA
000290*     MOVIMIENTO, 76 PARA EXISTENCIA).  PGMCSVUT NO FALLA SI
000300*     VIENEN DE MENOS, SOLO DEJA LOS RESTANTES EN BLANCO.
000310     03  LK-CSV-CANT-ESPERADA    PIC S9(3)   COMP-3.
000320*     CANTIDAD DE CAMPOS QUE REALMENTE SE ENCONTRARON EN LA LINEA.
000330     03  LK-CSV-CANT-ENCONTRADA  PIC S9(3)   COMP-3.
000340*     'S' SI PGMCSVUT DETECTO UNA COMILLA SIN CERRAR EN LA LINEA
000350*     (LINEA MALFORMADA, VA A PARAR AL ARCHIVO DE ERRORES).
000360     03  LK-CSV-COMILLA-MAL      PIC X             VALUE 'N'.
000370         88  LK-CSV-LINEA-MALFORMADA        VALUE 'S'.
000380*     TABLA DE CAMPOS YA SEPARADOS, EN EL ORDEN EN QUE APARECEN
000390*     EN LA LINEA, CON LAS COMILLAS Y LAS COMILLAS DOBLES YA
000400*     RESUELTAS POR PGMCSVUT (VER 2000-PROCESO EN PGMCSVUT).
000410     03  LK-CSV-CAMPO OCCURS 80 TIMES
000420                      INDEXED BY LK-CSV-IDX.
000430         05  LK-CSV-CAMPO-VALOR  PIC X(40)         VALUE SPACES.
000440         05  LK-CSV-CAMPO-VACIO  PIC X             VALUE 'S'.
000450             88  LK-CSV-CAMPO-ES-VACIO       VALUE 'S'.
000460******************************************************************
000470* LARGO DE LK-CSV-COMUNICACION: (200 + 3 + 3 + 1) + 80 * (41)    *
000480******************************************************************
