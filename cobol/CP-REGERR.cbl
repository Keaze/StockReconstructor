000100*    REGERR
000110**************************************
000120*    LAYOUT REGISTRO DE ERROR          *
000130*    SALIDA: PLSTORE_ES_ERRORS.csv      *
000140*    92-03  RSE  ALTA INICIAL (NOVCLIE) *
000150*    97-08  RSE  REUSO PARA ERRORES DE  *
000160*                RECONSTRUCCION STOCK   *
000170*    01-06  LMB  SE REDUCE A LOS TRES   *
000180*                CAMPOS QUE PIDE EL     *
000190*                ARCHIVO DE SALIDA      *
000200**************************************
000210 01  WS-REG-ERROR.
000220*     TIPO DE ERROR.  UNO DE LOS OCHO LITERALES FIJOS QUE
000230*     CONOCE EL MOTOR DE RECONSTRUCCION (VER PGMRCSTK) -
000240*     NUNCA TEXTO LIBRE.
000250     03  ERR-TIPO            PIC X(28)            VALUE SPACES.
000260*     TEXTO DEL ERROR, PARA LECTURA HUMANA.
000270     03  ERR-MENSAJE         PIC X(120)           VALUE SPACES.
000280*     LINEA DE ENTRADA QUE PROVOCO EL ERROR (PUEDE VENIR
000290*     TRUNCADA) O, PARA ERRORES DE ARCHIVO, EL PATH/DD.
000300     03  ERR-CONTEXTO        PIC X(200)           VALUE SPACES.
000310
000320*     TABLA DE ERRORES ACUMULADOS EN MEMORIA, ANTES DE GRABAR
000330*     PLSTORE_ES_ERRORS.csv AL FINAL DE LA CORRIDA (VER
000340*     4300-GRABAR-ERRORES EN PGMRCSTK).  EL ORDEN DE GRABACION
000350*     ES EL ORDEN DE DETECCION, NO SE REORDENA.  EL INDICADOR
000360*     DE CRITICO VIAJA CON LA OCURRENCIA SOLO PARA EL RESUMEN
000370*     DEL LOG (9999-FINAL); NO ES UNA DE LAS TRES COLUMNAS DEL
000380*     ARCHIVO DE SALIDA.
000390 01  WS-TABLA-ERROR.
000400     05  WS-ERR-CANT-OCUR    PIC S9(5)     COMP VALUE ZERO.
000410     05  WS-ERR-ENTRY OCCURS 1 TO 5000 TIMES
000420                      DEPENDING ON WS-ERR-CANT-OCUR
000430                      INDEXED BY ERR-IDX.
000440         10  WS-TAB-ERR-TIPO         PIC X(28).
000450         10  WS-TAB-ERR-MENSAJE      PIC X(120).
000460         10  WS-TAB-ERR-CONTEXTO     PIC X(200).
000470         10  WS-TAB-ERR-IND-CRITICO  PIC X.
000480             88  WS-TAB-ERR-ES-CRITICO      VALUE 'S'.
000490
000500*     CONTADORES GLOBALES DE ERRORES VISTOS EN LA CORRIDA,
000510*     USADOS PARA EL RENGLON DE RESUMEN DEL LOG (9999-FINAL).
000520 77  WS-ERR-TOT-CRITICOS     PIC S9(7)     COMP VALUE ZERO.
000530 77  WS-ERR-TOT-ADVERT       PIC S9(7)     COMP VALUE ZERO.
